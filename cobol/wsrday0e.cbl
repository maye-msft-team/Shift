000010?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000020?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000030?SEARCH  =TALLIB
000040?SEARCH  =ASC2EBC
000050?SEARCH  =EBC2ASC
000060?NOLMAP, SYMBOLS, INSPECT
000070?SAVE ALL
000080?SAVEABEND
000090?LINES 66
000100?CHECK 3
000110
000120 IDENTIFICATION DIVISION.
000130
000140 PROGRAM-ID.     WSRDAY0M.
000150 AUTHOR.         K. LAMPRECHT.
000160 INSTALLATION.   ANWENDUNGSENTWICKLUNG PERSONALEINSATZPLANUNG.
000170 DATE-WRITTEN.   1989-04-14.
000180 DATE-COMPILED.
000190
000200 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG PEP.
000210*                KEINE WEITERGABE AN DRITTE OHNE FREIGABE DV-LEITUNG.
000220
000230*****************************************************************
000240* Letzte Aenderung :: 2000-06-12
000250* Letzte Version   :: A.03.03
000260* Kurzbeschreibung :: Tagesauskunft SCHICHTPLAN -- liefert fuer
000270*                     einen Kalendertag alle Schicht-Instanzen
000280*
000290* Aenderungen (Version und Datum in Variable K-MODUL aendern)
000300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000310*----------------------------------------------------------------*
000320* Vers. | Datum    | von | Kommentar                             *
000330*-------|----------|-----|---------------------------------------*
000340*A.00.00|1989-04-14| kl  | Neuerstellung                          *
000350*A.01.00|1990-11-06| kl  | Aufruf WSRDAT0M fuer Tagesnummer statt *
000360*        |          |     | eigener (fehlerhafter) Datumsrechnung  *
000370*A.02.00|1992-06-01| rh  | Sortierung der Tagesliste nach          *
000380*        |          |     | Startzeitpunkt ergaenzt (D140)          *
000390*A.02.01|1993-09-22| rh  | SHIFT-WORK-Aufbau ausgelagert (D150)    *
000400*A.03.00|1996-01-30| rh  | MODULO-Rechnung bei negativem Abstand   *
000410*        |          |     | (Rotationsbeginn nach Zieltag) korrig. *
000420*A.03.01|1999-02-08| hm  | Jahr-2000: Pruefung Tabellen-Dates auf  *
000430*        |          |     | 4-stelliges Jahr abgeschlossen          *
000432*A.03.02|2000-01-11| hm  | Jahresumstellung kontrolliert: erster   *
000434*        |          |     | Lauf im Jahr 2000 ohne Beanstandung    *
000436*A.03.03|2000-06-12| rh  | D111 prueft jetzt die GESAMTE Tages-    *
000437*        |          |     | spanne einer Nichtarbeitsperiode (bis- *
000438*        |          |     | lang nur Start-Datum) -- mehrtaegige   *
000439*        |          |     | Werksschliessungen zeigten Teams ab    *
000440*        |          |     | Tag 2 faelschlich als arbeitend         *
000449*----------------------------------------------------------------*
000450*
000460* Programmbeschreibung
000470* --------------------
000480* Wird je Berichtstag von WSRRPT0O (und von WSRTOT0O bei Bedarf)
000490* gerufen. Prueft zuerst, ob der Zieltag in der NWP-TABLE als
000500* arbeitsfreier Tag gefuehrt wird (dann liefert dieser Lauf eine
000510* leere SHIFT-INSTANCE-TABLE zurueck). Andernfalls wird je
000520* TEAM-TABLE-Eintrag (in Tabellenreihenfolge) die Position im
000530* Rotationsmuster des Teams berechnet (zyklisch, datumsgetrieben --
000540* s. U210-MOD-TAGE) und bei Arbeitsperiode eine Schicht-Instanz
000550* in die SHIFT-INSTANCE-TABLE eingetragen. Abschliessend wird die
000560* Tabelle aufsteigend nach Startzeitpunkt sortiert.
000570*
000580******************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     SWITCH-15 IS ANZEIGE-VERSION
000640         ON STATUS IS SHOW-VERSION
000650     CLASS ALPHNUM IS "0123456789"
000660                      "abcdefghijklmnopqrstuvwxyz"
000670                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000680                      " .,;-_!§$%&/=*+".
000690
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720
000730
000740 DATA DIVISION.
000750 FILE SECTION.
000760
000770
000780 WORKING-STORAGE SECTION.
000790*--------------------------------------------------------------------*
000800* Comp-Felder: Präfix Cn mit n = Anzahl Digits
000810*--------------------------------------------------------------------*
000820 01          COMP-FELDER.
000830     05      C4-ANZ              PIC S9(04) COMP.
000840     05      C4-COUNT            PIC S9(04) COMP.
000850     05      C4-I1               PIC S9(04) COMP.
000860     05      C4-I2               PIC S9(04) COMP.
000870     05      C4-ROT-IDX          PIC S9(04) COMP.
000880     05      C4-PER-IDX          PIC S9(04) COMP.
000890     05      FILLER              PIC X(04).
000900
000910*--------------------------------------------------------------------*
000920* Rotationsrechnung: Präfix C9 (COMP, 9 Digits)
000930*--------------------------------------------------------------------*
000940 01          ROTATIONS-FELDER.
000950     05      C9-EPOCHE-ZIEL      PIC S9(09) COMP.
000960     05      C9-EPOCHE-START     PIC S9(09) COMP.
000970     05      C9-ABSTAND          PIC S9(09) COMP.
000980     05      C9-REST             PIC S9(09) COMP.
000990     05      C9-DIV              PIC S9(09) COMP.
001000     05      FILLER              PIC X(04).
001001
001002*--------------------------------------------------------------------*
001003* Mehrtages-Nichtarbeitsperioden: Ende-Tag aus Startzeit + Dauer      *
001004* (Werksschliessungen, Wartungsfenster ueber mehr als einen Tag)      *
001005*--------------------------------------------------------------------*
001006 01          NWP-SPANNEN-FELDER.
001007     05      C4-NWP-STD          PIC S9(04) COMP.
001008     05      C4-NWP-MIN          PIC S9(04) COMP.
001009     05      C9-NWP-ZIEL-EPOCHE  PIC S9(09) COMP.
001010     05      C9-NWP-START-EPOCHE PIC S9(09) COMP.
001011     05      C9-NWP-END-EPOCHE   PIC S9(09) COMP.
001012     05      C9-NWP-GESAMT-MIN   PIC S9(09) COMP.
001013     05      C9-NWP-LETZTE-MIN   PIC S9(09) COMP.
001014     05      C9-NWP-TAGE-SPANNE  PIC S9(09) COMP.
001015     05      C9-NWP-REST         PIC S9(09) COMP.
001016     05      FILLER              PIC X(04).
001017
001020*--------------------------------------------------------------------*
001030* Display-Felder: Präfix D
001040*--------------------------------------------------------------------*
001050 01          DISPLAY-FELDER.
001060     05      D-NUM4              PIC -9(04).
001070     05      D-NUM9              PIC -9(09).
001080     05      FILLER              PIC X(04).
001090
001100*--------------------------------------------------------------------*
001110* Felder mit konstantem Inhalt: Präfix K
001120*--------------------------------------------------------------------*
001130 01          KONSTANTE-FELDER.
001140     05      K-MODUL             PIC X(08)          VALUE "WSRDAY0M".
001150     05      FILLER              PIC X(04).
001160
001170*----------------------------------------------------------------*
001180* Conditional-Felder
001190*----------------------------------------------------------------*
001200 01          SCHALTER.
001210     05      PRG-STATUS          PIC 9.
001220          88 PRG-OK                          VALUE ZERO.
001230          88 PRG-ABBRUCH                     VALUE 2.
001240
001250     05      W-NWP-SCHALTER      PIC X(01).
001260          88 NWP-TREFFER-GEFUNDEN     VALUE "J".
001270          88 NWP-KEIN-TREFFER         VALUE "N".
001280
001290     05      W-SORT-SCHALTER     PIC X(01).
001300          88 SORT-VERTAUSCHT          VALUE "J".
001310          88 SORT-FERTIG              VALUE "N".
001320     05      FILLER              PIC X(04).
001330
001340*--------------------------------------------------------------------*
001350* Tausch-Puffer fuer D141-SORT-PASS (ein SI-ENTRY)
001360*--------------------------------------------------------------------*
001370 01          SORT-TAUSCH-PUFFER.
001380     05      ST-TEAM-NAME        PIC X(30).
001390     05      ST-SHIFT-NAME       PIC X(30).
001400     05      ST-START-DATETIME   PIC 9(12).
001410     05      ST-DURATION-MINUTES PIC 9(05).
001420     05      FILLER              PIC X(07).
001430
001440*--------------------------------------------------------------------*
001450* Parameter für Untermodulaufrufe: Präfix P -- Aufruf WSRDAT0M
001460* (lt. Haususus wird das LINK-REC des Untermoduls hier noch einmal
001470*  von Hand nachgebildet statt per COPY eingebunden)
001480*--------------------------------------------------------------------*
001490 01          DAT-LINK-REC.
001500     05      LINK-CMD            PIC X(02).
001510     05      LINK-RC             PIC S9(04) COMP.
001520     05      LINK-IN-DATE        PIC 9(08).
001530     05      LINK-IN-DATE-R REDEFINES LINK-IN-DATE.
001540         10  LINK-IN-CCYY        PIC 9(04).
001550         10  LINK-IN-MM          PIC 9(02).
001560         10  LINK-IN-TT          PIC 9(02).
001570     05      LINK-JDN            PIC S9(09) COMP.
001580     05      LINK-OUT-DATE       PIC 9(08).
001590     05      FILLER              PIC X(08).
001600
001610*--------------------------------------------------------------------*
001620* Schicht-Sicht (SHIFT-RECORD) -- nicht dateigefuehrt, wird je
001630* Schicht-Instanz aus der Rotationsperiode gespiegelt (D150)
001640*--------------------------------------------------------------------*
001650     COPY    WSRSHFTC.
001660
001670 EXTENDED-STORAGE SECTION.
001680
001690 LINKAGE SECTION.
001700
001710*-->    Uebergabe aus WSRRPT0O bzw. WSRTOT0O
001720 01     LINK-DAY-REC.
001730     05 LINK-TARGET-DATE        PIC 9(08).
001740     05 LINK-DAY-RC             PIC S9(04) COMP.
001750     05 FILLER                  PIC X(08).
001760
001770     COPY    WSRTEAMC.
001780     COPY    WSRROTPC.
001790     COPY    WSRNWPC.
001800     COPY    WSRSHIC.
001810
001820 PROCEDURE DIVISION USING LINK-DAY-REC
001830                           TEAM-TABLE
001840                           ROTATION-TABLE
001850                           NWP-TABLE
001860                           SHIFT-INSTANCE-TABLE.
001870******************************************************************
001880* Steuerungs-Section
001890******************************************************************
001900 A100-STEUERUNG SECTION.
001910 A100-00.
001920     IF  SHOW-VERSION
001930         DISPLAY K-MODUL
001940         EXIT PROGRAM
001950     END-IF
001960
001970     PERFORM C000-INIT
001980     PERFORM B100-VERARBEITUNG
001990     EXIT PROGRAM
002000     .
002010 A100-99.
002020     EXIT.
002030
002040******************************************************************
002050* Verarbeitung
002060******************************************************************
002070 B100-VERARBEITUNG SECTION.
002080 B100-00.
002090     PERFORM D100-DAY-LOOKUP
002100     .
002110 B100-99.
002120     EXIT.
002130
002140******************************************************************
002150* Initialisierung von Feldern und Strukturen
002160******************************************************************
002170 C000-INIT SECTION.
002180 C000-00.
002190     INITIALIZE SCHALTER
002200     MOVE ZERO   TO SI-COUNT
002210     MOVE ZERO   TO LINK-DAY-RC
002220     .
002230 C000-99.
002240     EXIT.
002250
002260******************************************************************
002270* D100 -- Tagesauskunft (getShiftInstancesForDay)
002280*
002290* Ist der Zieltag als arbeitsfrei gefuehrt,
002300* bleibt die SHIFT-INSTANCE-TABLE fuer diesen Tag leer -- die
002310* Teamschleife wird dann gar nicht erst durchlaufen.
002320******************************************************************
002330 D100-DAY-LOOKUP SECTION.
002340 D100-00.
002350     MOVE ZERO TO SI-COUNT
002360
002370     PERFORM D110-CHECK-NONWORKING
002380
002390     IF  NWP-KEIN-TREFFER
002400         PERFORM D120-TEAM-ROTATION-LOOP
002410         PERFORM D140-SORT-INSTANCES
002420     END-IF
002430     .
002440 D100-99.
002450     EXIT.
002460
002470******************************************************************
002480* D110 -- Pruefung gegen NWP-TABLE (arbeitsfreier Tag). Zieltag
002481* wird einmal in eine Epochen-Tagesnummer gewandelt, damit D111
002482* ihn gegen die Tagesspanne jeder Nichtarbeitsperiode abgleichen
002483* kann -- eine Periode kann laut NW-DURATION-MINUTES ueber
002484* mehrere Kalendertage laufen (Werksschliessung, Wartungs-
002485* fenster, s. Aenderungsprotokoll rh 2000-06-12).
002490******************************************************************
002500 D110-CHECK-NONWORKING SECTION.                                    A.03.03
002510 D110-00.
002520     SET NWP-KEIN-TREFFER TO TRUE
002530     MOVE 1 TO C4-I1
002535     MOVE "ED"             TO LINK-CMD
002536     MOVE LINK-TARGET-DATE TO LINK-IN-DATE
002537     CALL "WSRDAT0M" USING DAT-LINK-REC
002538     MOVE LINK-JDN         TO C9-NWP-ZIEL-EPOCHE
002540
002550     PERFORM D111-NWP-SCAN
002560        UNTIL C4-I1 > NWP-COUNT
002570           OR NWP-TREFFER-GEFUNDEN
002580     .
002590 D110-99.
002600     EXIT.
002605
002606******************************************************************
002607* D111 -- EINE Nichtarbeitsperiode gegen den Zieltag pruefen. Die
002608* Periode belegt [NW-START-DATE/-TIME , +NW-DURATION-MINUTEN]; aus
002609* Startzeit und Dauer wird der letzte noch belegte Kalendertag
002610* errechnet (letzte belegte Minute DIV 1440 Minuten je Tag), der
002611* Zieltag zaehlt als arbeitsfrei, wenn seine Epochen-Tagesnummer
002612* in diese Spanne faellt -- nicht nur bei exakter Uebereinstimmung
002613* des Start-Datums wie bisher (s. Aenderungsprotokoll rh 2000-06-12).
002614******************************************************************
002620 D111-NWP-SCAN SECTION.                                            A.03.03
002630 D111-00.
002631     MOVE "ED"                     TO LINK-CMD
002632     MOVE NW-START-DATE(C4-I1)     TO LINK-IN-DATE
002633     CALL "WSRDAT0M" USING DAT-LINK-REC
002634     MOVE LINK-JDN                 TO C9-NWP-START-EPOCHE
002635     DIVIDE NW-START-TIME(C4-I1) BY 100
002636         GIVING C4-NWP-STD REMAINDER C4-NWP-MIN
002637     COMPUTE C9-NWP-GESAMT-MIN = (C4-NWP-STD * 60) + C4-NWP-MIN
002638                               + NW-DURATION-MINUTES(C4-I1)
002639     COMPUTE C9-NWP-LETZTE-MIN = C9-NWP-GESAMT-MIN - 1
002640     DIVIDE C9-NWP-LETZTE-MIN BY 1440
002641         GIVING C9-NWP-TAGE-SPANNE REMAINDER C9-NWP-REST
002642     COMPUTE C9-NWP-END-EPOCHE = C9-NWP-START-EPOCHE
002643                               + C9-NWP-TAGE-SPANNE
002650     IF  C9-NWP-ZIEL-EPOCHE >= C9-NWP-START-EPOCHE
002651     AND C9-NWP-ZIEL-EPOCHE <= C9-NWP-END-EPOCHE
002652         SET NWP-TREFFER-GEFUNDEN TO TRUE
002653     END-IF
002670     ADD 1 TO C4-I1
002680     .
002690 D111-99.
002700     EXIT.
002710
002720******************************************************************
002730* D120 -- Teamschleife (je TEAM-TABLE-Eintrag in Tabellenreihen-
002740*          folge, wie im File eingelesen)
002750******************************************************************
002760 D120-TEAM-ROTATION-LOOP SECTION.
002770 D120-00.
002780     MOVE 1 TO C4-I1
002790
002800     PERFORM D121-TEAM-ROTATION
002810        UNTIL C4-I1 > TM-COUNT
002820     .
002830 D120-99.
002840     EXIT.
002850
002860******************************************************************
002870* D121 -- Rotationsposition fuer EIN Team bestimmen -- zyklisch,
002880* rein datumsgetrieben, keine Kalenderausnahmen vorgesehen
002890******************************************************************
002900 D121-TEAM-ROTATION SECTION.
002910 D121-00.
002920     MOVE TM-ROT-INDEX(C4-I1) TO C4-ROT-IDX
002930
002940     IF  C4-ROT-IDX = ZERO OR ROT-PERIOD-COUNT(C4-ROT-IDX) = ZERO
002950*        ---> Team ohne aufgeloeste Rotation -- kein Eintrag moeglich
002960         ADD 1 TO C4-I1
002970         EXIT SECTION
002980     END-IF
002990
003000*--->   Epochen-Tagesnummer Zieltag
003010     MOVE "ED"             TO LINK-CMD
003020     MOVE LINK-TARGET-DATE TO LINK-IN-DATE
003030     CALL "WSRDAT0M" USING DAT-LINK-REC
003040     MOVE LINK-JDN          TO C9-EPOCHE-ZIEL
003050
003060*--->   Epochen-Tagesnummer Rotationsbeginn des Teams
003070     MOVE "ED"                            TO LINK-CMD
003080     MOVE TM-ROTATION-START-DATE(C4-I1)   TO LINK-IN-DATE
003090     CALL "WSRDAT0M" USING DAT-LINK-REC
003100     MOVE LINK-JDN                        TO C9-EPOCHE-START       A.01.00
003110
003120     COMPUTE C9-ABSTAND = C9-EPOCHE-ZIEL - C9-EPOCHE-START
003130
003140     PERFORM U210-MOD-TAGE
003150
003160*--->   0-basierte Rotationsposition -> 1-basierter Tabellenindex
003170     ADD 1 C9-REST GIVING C4-PER-IDX
003180
003190     IF  RP-IS-WORKING(C4-ROT-IDX, C4-PER-IDX) = "Y"
003200         PERFORM D150-BUILD-SHIFT-VIEW
003210         PERFORM D130-EMIT-INSTANCE
003220     END-IF
003230
003240     ADD 1 TO C4-I1
003250     .
003260 D121-99.
003270     EXIT.
003280
003290******************************************************************
003300* U210 -- MODULO mit nicht-negativem Rest (C9-ABSTAND kann bei
003310* Rotationsbeginn NACH dem Zieltag rechnerisch negativ werden --
003320* Korrektur rh 1996-01-30, s. Aenderungsprotokoll)
003330******************************************************************
003340 U210-MOD-TAGE SECTION.                                            A.03.00
003350 U210-00.
003360     DIVIDE C9-ABSTAND BY ROT-PERIOD-COUNT(C4-ROT-IDX)
003370           GIVING C9-DIV REMAINDER C9-REST
003380
003390     IF  C9-REST < ZERO
003400         ADD ROT-PERIOD-COUNT(C4-ROT-IDX) TO C9-REST
003410     END-IF
003420     .
003430 U210-99.
003440     EXIT.
003450
003460******************************************************************
003470* D150 -- Schicht-Sicht (SHIFT-WORK) aus der Rotationsperiode
003480* spiegeln (SHIFT-RECORD ist nicht dateigefuehrt, s. WSRSHFTC).
003485* SHF-DURATION-MINUTES wird unveraendert aus der Rotationsperiode
003486* uebernommen -- laeuft eine Schicht rechnerisch ueber Mitternacht
003487* hinaus (Start + Dauer > 24 Stunden), bleibt sie dennoch EIN
003488* Tageseintrag mit ihrer vollen Dauer; es wird NICHT am Folgetag
003489* weitergeschrieben oder gesplittet.
003490******************************************************************
003500 D150-BUILD-SHIFT-VIEW SECTION.                                    A.02.01
003510 D150-00.
003520     MOVE RP-SHIFT-NAME(C4-ROT-IDX, C4-PER-IDX)       TO SHF-NAME
003530     MOVE SPACES                                      TO SHF-DESCRIPTION
003540     MOVE RP-START-TIME(C4-ROT-IDX, C4-PER-IDX)       TO SHF-START-TIME
003550     MOVE RP-DURATION-MINUTES(C4-ROT-IDX, C4-PER-IDX)
003560                                                       TO SHF-DURATION-MINUTES
003570     .
003580 D150-99.
003590     EXIT.
003600
003610******************************************************************
003620* D130 -- Schicht-Instanz in die Tagestabelle eintragen
003630*         SI-START-DATETIME = Zieltag (CCYYMMDD) + Startzeit (HHMM).
003635*         Dauer wird nicht um Mitternacht herum geteilt (s. D150) --
003636*         sie steht komplett auf dem Starttag.
003640******************************************************************
003650 D130-EMIT-INSTANCE SECTION.
003660 D130-00.
003670     IF  SI-COUNT >= MAX-SHIFT-INSTANCES
003680         DISPLAY "WSRDAY0M: SHIFT-INSTANCE-TABLE voll -- Eintrag ",
003690                 "uebersprungen"
003700         EXIT SECTION
003710     END-IF
003720
003730     ADD 1 TO SI-COUNT
003740
003750     MOVE TM-NAME(C4-I1)        TO SI-TEAM-NAME(SI-COUNT)
003760     MOVE SHF-NAME               TO SI-SHIFT-NAME(SI-COUNT)
003770
003780     COMPUTE SI-START-DATETIME(SI-COUNT) =
003790             (LINK-TARGET-DATE * 10000) + SHF-START-TIME
003800
003810     MOVE SHF-DURATION-MINUTES  TO SI-DURATION-MINUTES(SI-COUNT)
003820     .
003830 D130-99.
003840     EXIT.
003850
003860******************************************************************
003870* D140 -- Tagestabelle aufsteigend nach SI-START-DATETIME sortieren,
003880* damit der Bericht je Tag in Startzeit-Reihenfolge gedruckt wird --
003890* einfacher Austauschsort, kein SORT-Verb noetig bei max. 50
003895* Eintraegen je Tag
003900******************************************************************
003910 D140-SORT-INSTANCES SECTION.                                      A.02.00
003920 D140-00.
003930     IF  SI-COUNT < 2
003940         EXIT SECTION
003950     END-IF
003960
003970     SET SORT-VERTAUSCHT TO TRUE
003980
003990     PERFORM D141-SORT-PASS
004000        UNTIL SORT-FERTIG
004010     .
004020 D140-99.
004030     EXIT.
004040
004050 D141-SORT-PASS SECTION.
004060 D141-00.
004070     SET SORT-FERTIG TO TRUE
004080     MOVE 1 TO C4-I1
004090
004100     PERFORM D142-SORT-COMPARE
004110        UNTIL C4-I1 >= SI-COUNT
004120     .
004130 D141-99.
004140     EXIT.
004150
004160 D142-SORT-COMPARE SECTION.
004170 D142-00.
004180     ADD 1 C4-I1 GIVING C4-I2
004190
004200     IF  SI-START-DATETIME(C4-I1) > SI-START-DATETIME(C4-I2)
004210         MOVE SI-ENTRY(C4-I1)  TO SORT-TAUSCH-PUFFER
004220         MOVE SI-ENTRY(C4-I2)  TO SI-ENTRY(C4-I1)
004230         MOVE SORT-TAUSCH-PUFFER
004240                               TO SI-ENTRY(C4-I2)
004250         SET SORT-VERTAUSCHT TO TRUE
004260     END-IF
004270
004280     ADD 1 TO C4-I1
004290     .
004300 D142-99.
004310     EXIT.
004320
004330******************************************************************
004340* ENDE Source-Programm
004350******************************************************************
