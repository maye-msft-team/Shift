000010*--------------------------------------------------------------------*
000020* WSRTEAMC  --  Team-Stammdaten (Schichtplan-Engine)                 *
000030*               Team-Stammsatz                                       *
000040*--------------------------------------------------------------------*
000050*  1989-04-03 | kl  | Neuerstellung                                  *
000060*  1994-07-19 | rh  | TM-ROTATION-ID aufgenommen (Mehrfachrotation)  *
000070*  1998-11-09 | hm  | Jahr-2000: Datumsfeld bleibt CCYYMMDD, Redef.  *
000080*             |     | fuer Teilfelder ergaenzt                      *
000090*--------------------------------------------------------------------*
000100*  Eine Zeile TEAM-FILE = ein Team. Reihenfolge der Saetze im File   *
000110*  ist fachlich relevant (Aufsummierung in Einleseordnung).          *
000120*--------------------------------------------------------------------*
000130 01          TEAM-TABLE.
000140     05      TM-COUNT            PIC S9(04) COMP VALUE ZERO.
000150     05      TM-ENTRY OCCURS 50.
000160         10  TM-NAME             PIC X(30).
000170         10  TM-DESCRIPTION      PIC X(60).
000180         10  TM-ROTATION-START-DATE
000190                                 PIC 9(08).
000200         10  TM-ROT-START-R REDEFINES TM-ROTATION-START-DATE.      HM-9811
000210             15 TM-ROT-START-CCYY PIC 9(04).
000220             15 TM-ROT-START-MM   PIC 9(02).
000230             15 TM-ROT-START-DD   PIC 9(02).
000240         10  TM-ROTATION-ID      PIC X(30).                        RH-9407
000250*            -->  aufgeloester Index in ROTATION-TABLE, waehrend
000260*                 C020-LOAD-ROTATIONS gefuellt, fuer O(1)-Zugriff
000270         10  TM-ROT-INDEX        PIC S9(04) COMP VALUE ZERO.
000280         10  FILLER              PIC X(08).
000290 01          MAX-TEAMS           PIC S9(04) COMP VALUE 50.
