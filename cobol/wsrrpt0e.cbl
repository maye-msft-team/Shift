000010?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000020?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000030?SEARCH  =TALLIB
000040?SEARCH  =ASC2EBC
000050?SEARCH  =EBC2ASC
000060
000070* Schichtplan-Module
000080?SEARCH  =WSRDAT0
000090?SEARCH  =WSRDAY0
000100
000110?NOLMAP, SYMBOLS, INSPECT
000120?SAVE ALL
000130?SAVEABEND
000140?LINES 66
000150?CHECK 3
000160
000170 IDENTIFICATION DIVISION.
000180
000190 PROGRAM-ID.     WSRRPT0O.
000200 AUTHOR.         K. LAMPRECHT.
000210 INSTALLATION.   ANWENDUNGSENTWICKLUNG PERSONALEINSATZPLANUNG.
000220 DATE-WRITTEN.   1989-04-03.
000230 DATE-COMPILED.
000240
000250 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG PEP.
000260*                KEINE WEITERGABE AN DRITTE OHNE FREIGABE DV-LEITUNG.
000270
000280*****************************************************************
000290* Letzte Aenderung :: 2000-01-11
000300* Letzte Version   :: C.03.03
000310* Kurzbeschreibung :: Hauptlauf SCHICHTPLAN-BERICHT -- druckt je
000320*                     Tag im Berichtszeitraum die Schicht-Instanzen
000330*
000340* Aenderungen (Version und Datum in Variable K-MODUL aendern)
000350*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000360*----------------------------------------------------------------*
000370* Vers. | Datum    | von | Kommentar                             *
000380*-------|----------|-----|---------------------------------------*
000390*C.00.00|1989-04-03| kl  | Neuerstellung                          *
000400*C.01.00|1990-11-08| kl  | Datumslauf auf WSRDAT0M umgestellt      *
000410*C.01.01|1991-02-16| kl  | Zweistufige ROTATION-TABLE (s. WSRROTPC)*
000420*C.02.00|1992-06-03| rh  | Sortierung Tagesliste (ueber WSRDAY0M)  *
000430*C.02.01|1994-07-19| rh  | MAX-TEAMS auf 50 angehoben              *
000440*C.03.00|1996-02-02| rh  | Pruefung Start-/Ende-Datum ergaenzt     *
000450*        |          |     | (bislang liefen vertauschte Datumsan-  *
000460*        |          |     | gaben klaglos mit 0 Berichtstagen)      *
000470*C.03.01|1998-11-09| hm  | JAHR-2000 UMSTELLUNG: alle Datumsfelder *
000480*        |          |     | bereits 4-stellig (CCYYMMDD), keine     *
000490*        |          |     | Quellenaenderung noetig, nur geprueft   *
000500*C.03.02|1999-03-15| hm  | Kommentare ergaenzt (Jahr-2000-Freigabe)*
000505*C.03.03|2000-01-11| hm  | Jahresumstellung kontrolliert: erster   *
000507*        |          |     | Berichtslauf 2000 ohne Beanstandung    *
000510*----------------------------------------------------------------*
000520*
000530* Programmbeschreibung
000540* --------------------
000550* Liest TEAM-FILE, ROTP-FILE und NWP-FILE vollstaendig in Tabellen
000560* ein (Tabellenreihenfolge bleibt wie im File erhalten, es wird
000570* NICHT sortiert), gleicht je Team die ROTATION-ID gegen die
000575* ROTATION-TABLE ab und durchlaeuft anschliessend den
000580* Berichtszeitraum Tag fuer Tag. Je Tag wird WSRDAY0M gerufen
000590* (liefert die sortierte Liste der Schicht-Instanzen) und das
000595* Ergebnis auf SI-REPORT gedruckt.
000610*
000620* Start- und Ende-Datum kommen als STARTUP-Parameter
000630* "CCYYMMDD CCYYMMDD" (durch Blank getrennt). Liegt das Start-Datum
000640* NACH dem Ende-Datum, bricht der Lauf sofort ab (s. B050) --
000650* es wird kein Bericht erzeugt.
000660*
000670******************************************************************
000680
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     SWITCH-15 IS ANZEIGE-VERSION
000730         ON STATUS IS SHOW-VERSION
000740     CLASS ALPHNUM IS "0123456789"
000750                      "abcdefghijklmnopqrstuvwxyz"
000760                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000770                      " .,;-_!§$%&/=*+".
000780
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT TEAM-FILE     ASSIGN TO "TEAMFILE"
000820                           ORGANIZATION IS LINE SEQUENTIAL
000830                           FILE STATUS  IS FILE-STATUS.
000840     SELECT ROTP-FILE     ASSIGN TO "ROTPFILE"
000850                           ORGANIZATION IS LINE SEQUENTIAL
000860                           FILE STATUS  IS FILE-STATUS.
000870     SELECT NWP-FILE      ASSIGN TO "NWPFILE"
000880                           ORGANIZATION IS LINE SEQUENTIAL
000890                           FILE STATUS  IS FILE-STATUS.
000900     SELECT SI-REPORT     ASSIGN TO "SIREPRT"
000910                           ORGANIZATION IS LINE SEQUENTIAL
000920                           FILE STATUS  IS FILE-STATUS.
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960*--------------------------------------------------------------------*
000970* TEAM-FILE -- ein Satz je Team
000980*--------------------------------------------------------------------*
000990 FD  TEAM-FILE.
001000 01  TEAM-FILE-RECORD.
001010     05      TEAM-NAME                  PIC X(30).
001020     05      TEAM-DESCRIPTION           PIC X(60).
001030     05      TEAM-ROTATION-START-DATE   PIC 9(08).
001040     05      TEAM-ROTATION-ID           PIC X(30).
001050     05      FILLER                     PIC X(02).
001060
001070*--------------------------------------------------------------------*
001080* ROTP-FILE -- ein Satz je Position je Rotationsmuster
001100*--------------------------------------------------------------------*
001110 FD  ROTP-FILE.
001120 01  ROTP-FILE-RECORD.
001130     05      ROTATION-ID                PIC X(30).
001140     05      PERIOD-SEQUENCE-NO         PIC 9(04).
001150     05      PERIOD-SHIFT-NAME          PIC X(30).
001160     05      PERIOD-IS-WORKING          PIC X(01).
001170     05      PERIOD-START-TIME          PIC 9(04).
001180     05      PERIOD-DURATION-MINUTES    PIC 9(05).
001190     05      FILLER                     PIC X(06).
001200
001210*--------------------------------------------------------------------*
001220* NWP-FILE -- ein Satz je arbeitsfreiem Zeitraum
001240*--------------------------------------------------------------------*
001250 FD  NWP-FILE.
001260 01  NWP-FILE-RECORD.
001270     05      NWP-NAME                   PIC X(30).
001280     05      NWP-DESCRIPTION            PIC X(60).
001290     05      NWP-START-DATE             PIC 9(08).
001300     05      NWP-START-TIME             PIC 9(04).
001310     05      NWP-DURATION-MINUTES       PIC 9(06).
001320     05      FILLER                     PIC X(02).
001330
001340*--------------------------------------------------------------------*
001350* SI-REPORT -- Druckausgabe SHIFT-INSTANCE-REPORT
001360*--------------------------------------------------------------------*
001370 FD  SI-REPORT.
001380 01  SI-REPORT-LINE                     PIC X(132).
001390
001400 WORKING-STORAGE SECTION.
001410*--------------------------------------------------------------------*
001420* Comp-Felder: Präfix Cn mit n = Anzahl Digits
001430*--------------------------------------------------------------------*
001440 01          COMP-FELDER.
001450     05      C4-ANZ              PIC S9(04) COMP.
001460     05      C4-COUNT            PIC S9(04) COMP.
001470     05      C4-I1               PIC S9(04) COMP.
001480     05      C4-I2               PIC S9(04) COMP.
001490     05      C4-PER-IDX          PIC S9(04) COMP.
001500     05      C4-DAY-CTR          PIC S9(04) COMP.
001510
001520     05      C4-X.
001530      10                         PIC X value low-value.
001540      10     C4-X2               PIC X.
001550     05      C4-NUM redefines C4-X
001560                                 PIC S9(04) COMP.
001570
001580     05      C9-EPOCHE-START     PIC S9(09) COMP.
001590     05      C9-EPOCHE-ENDE      PIC S9(09) COMP.
001600     05      C9-TAGE-GESAMT      PIC S9(09) COMP.
001610     05      FILLER              PIC X(04).
001620
001630*--------------------------------------------------------------------*
001640* Display-Felder: Präfix D
001650*--------------------------------------------------------------------*
001660 01          DISPLAY-FELDER.
001670     05      D-NUM1              PIC  9.
001680     05      D-NUM3              PIC  9(03).
001690     05      D-NUM4              PIC -9(04).
001700     05      D-NUM5              PIC  9(05).
001710     05      D-NUM8              PIC  9(08).
001720     05      D-NUM9              PIC -9(09).
001730     05      D-NUM12             PIC  9(12).
001740     05      FILLER              PIC X(04).
001750
001760*--------------------------------------------------------------------*
001770* Felder mit konstantem Inhalt: Präfix K
001780*--------------------------------------------------------------------*
001790 01          KONSTANTE-FELDER.
001800     05      K-MODUL             PIC X(08)          VALUE "WSRRPT0O".
001810     05      FILLER              PIC X(04).
001820
001830*----------------------------------------------------------------*
001840* Conditional-Felder
001850*----------------------------------------------------------------*
001860 01          SCHALTER.
001870     05      FILE-STATUS         PIC X(02).
001880          88 FILE-OK                         VALUE "00".
001890          88 FILE-NOK                        VALUE "01" THRU "99".
001900     05      REC-STAT REDEFINES  FILE-STATUS.
001910        10   FILE-STATUS1        PIC X.
001920          88 FILE-EOF                        VALUE "1".
001930          88 FILE-INVALID                    VALUE "2".
001940          88 FILE-PERMERR                    VALUE "3".
001950          88 FILE-LOGICERR                   VALUE "4".
001960          88 FILE-NONAME                     VALUE "5" THRU "8".
001970          88 FILE-IMPLERR                    VALUE "9".
001980        10                       PIC X.
001990
002000     05      PRG-STATUS          PIC 9.
002010          88 PRG-OK                          VALUE ZERO.
002020          88 PRG-NOK                         VALUE 1 THRU 9.
002030          88 PRG-ABBRUCH                     VALUE 2.
002040     05      FILLER              PIC X(04).
002050
002060*--------------------------------------------------------------------*
002070* weitere Arbeitsfelder
002080*--------------------------------------------------------------------*
002090 01          WORK-FELDER.
002100     05      ZEILE               PIC X(132).
002110     05      W-START-DATE        PIC 9(08).
002120     05      W-END-DATE          PIC 9(08).
002130     05      W-LAST-ROTATION-ID  PIC X(30).
002140     05      FILLER              PIC X(04).
002150
002160*--------------------------------------------------------------------*
002170* Parameter für Untermodulaufrufe - COPY-Module
002180*--------------------------------------------------------------------*
002190     COPY    WSRTEAMC.
002200     COPY    WSRROTPC.
002210     COPY    WSRNWPC.
002220     COPY    WSRSHIC.
002230     COPY    WSRMSGC.
002240
002250*--------------------------------------------------------------------*
002260* Parameter für Untermodulaufrufe: Präfix P -- Aufruf WSRDAT0M
002270* (Struktur von Hand nachgebildet, s. Haususus WSRDAY0M)
002280*--------------------------------------------------------------------*
002290 01          DAT-LINK-REC.
002300     05      LINK-CMD            PIC X(02).
002310     05      LINK-RC             PIC S9(04) COMP.
002320     05      LINK-IN-DATE        PIC 9(08).
002330     05      LINK-IN-DATE-R REDEFINES LINK-IN-DATE.
002340         10  LINK-IN-CCYY        PIC 9(04).
002350         10  LINK-IN-MM          PIC 9(02).
002360         10  LINK-IN-TT          PIC 9(02).
002370     05      LINK-JDN            PIC S9(09) COMP.
002380     05      LINK-OUT-DATE       PIC 9(08).
002390     05      LINK-OUT-DATE-R REDEFINES LINK-OUT-DATE.
002400         10  LINK-OUT-CCYY       PIC 9(04).
002410         10  LINK-OUT-MM         PIC 9(02).
002420         10  LINK-OUT-TT         PIC 9(02).
002430     05      FILLER              PIC X(08).
002440
002450*--------------------------------------------------------------------*
002460* Parameter für Untermodulaufrufe: Präfix P -- Aufruf WSRDAY0M
002470*--------------------------------------------------------------------*
002480 01          LINK-DAY-REC.
002490     05      LINK-TARGET-DATE    PIC 9(08).
002500     05      LINK-DAY-RC         PIC S9(04) COMP.
002510     05      FILLER              PIC X(08).
002520
002530*--------------------------------------------------------------------*
002540* Aufruf GETSTARTUPTEXT (lt. Haususus)
002550*--------------------------------------------------------------------*
002560 01          STUP-PARAMETER.
002570     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
002580     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
002590     05      STUP-TEXT           PIC X(128).
002595     05      FILLER              PIC X(04).
002600
002610 EXTENDED-STORAGE SECTION.
002620 PROCEDURE DIVISION.
002630
002640******************************************************************
002650* Steuerungs-Section
002660******************************************************************
002670 A100-STEUERUNG SECTION.
002680 A100-00.
002690**  ---> wenn SWICH-15 gesetzt ist
002700**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
002710     IF  SHOW-VERSION
002720         DISPLAY K-MODUL
002730         STOP RUN
002740     END-IF
002750
002760**  ---> Vorlauf: Parameter, Dateien oeffnen, Tabellen laden
002770     PERFORM B000-VORLAUF
002780
002790     IF  PRG-ABBRUCH
002800         CONTINUE
002810     ELSE
002820         PERFORM B100-VERARBEITUNG
002830     END-IF
002840
002850**  ---> Nachlauf: Dateien schliessen
002860     PERFORM B090-ENDE
002870     STOP RUN
002880     .
002890 A100-99.
002900     EXIT.
002910
002920******************************************************************
002930* Vorlauf
002940******************************************************************
002950 B000-VORLAUF SECTION.
002960 B000-00.
002970     PERFORM C000-INIT
002980
002990     PERFORM P100-GETSTARTUPTEXT
003000     IF  PRG-ABBRUCH
003010         EXIT SECTION
003020     END-IF
003030
003040     PERFORM F100-OPEN-FILES
003050     IF  PRG-ABBRUCH
003060         EXIT SECTION
003070     END-IF
003080
003090     PERFORM C010-LOAD-TEAMS
003100     PERFORM C020-LOAD-ROTATIONS
003110     PERFORM C025-XREF-TEAMS
003120     PERFORM C030-LOAD-NWP
003130
003140     PERFORM B050-VALIDATE-RANGE
003150     .
003160 B000-99.
003170     EXIT.
003180
003190******************************************************************
003200* Pruefung Start-/Ende-Datum -- Start darf nicht nach Ende liegen
003210******************************************************************
003220 B050-VALIDATE-RANGE SECTION.                                      C.03.00
003230 B050-00.
003240     IF  W-START-DATE > W-END-DATE
003250         PERFORM Z001-RANGE-ERROR
003260     END-IF
003270     .
003280 B050-99.
003290     EXIT.
003300
003310******************************************************************
003320* Ende
003330******************************************************************
003340 B090-ENDE SECTION.
003350 B090-00.
003360     IF  PRG-ABBRUCH
003370         DISPLAY ">>> ABBRUCH !!! <<< aus ", K-MODUL
003380     ELSE
003390         CLOSE TEAM-FILE
003400         CLOSE ROTP-FILE
003410         CLOSE NWP-FILE
003420         CLOSE SI-REPORT
003430         DISPLAY ">>> ", K-MODUL, " >> OK <<< "
003440     END-IF
003450     .
003460 B090-99.
003470     EXIT.
003480
003490******************************************************************
003500* Verarbeitung -- Berichtszeitraum Tag fuer Tag (printShiftInstances)
003510*
003520* DAYS-COUNT = EPOCHE(Ende) - EPOCHE(Start); Ende-Datum selbst wird
003530* NICHT mitgedruckt (Ende-Datum ist exklusive Obergrenze).
003540******************************************************************
003550 B100-VERARBEITUNG SECTION.
003560 B100-00.
003570     MOVE "ED"        TO LINK-CMD
003580     MOVE W-START-DATE TO LINK-IN-DATE
003590     CALL "WSRDAT0M" USING DAT-LINK-REC
003600     MOVE LINK-JDN     TO C9-EPOCHE-START                          C.01.00
003610
003620     MOVE "ED"        TO LINK-CMD
003630     MOVE W-END-DATE   TO LINK-IN-DATE
003640     CALL "WSRDAT0M" USING DAT-LINK-REC
003650     MOVE LINK-JDN     TO C9-EPOCHE-ENDE
003660
003670     COMPUTE C9-TAGE-GESAMT = C9-EPOCHE-ENDE - C9-EPOCHE-START
003680
003690     MOVE W-START-DATE TO LINK-TARGET-DATE
003700     MOVE ZERO         TO C4-DAY-CTR
003710
003720     PERFORM B110-DAY-LOOP
003730        UNTIL C4-DAY-CTR >= C9-TAGE-GESAMT
003740     .
003750 B100-99.
003760     EXIT.
003770
003780******************************************************************
003790* B110 -- EIN Berichtstag: Schicht-Instanzen ermitteln und drucken
003800******************************************************************
003810 B110-DAY-LOOP SECTION.
003820 B110-00.
003830     CALL "WSRDAY0M" USING LINK-DAY-REC                            C.02.00
003840                           TEAM-TABLE
003850                           ROTATION-TABLE
003860                           NWP-TABLE
003870                           SHIFT-INSTANCE-TABLE
003880
003890     PERFORM B200-PRINT-DAY
003900
003910     MOVE "AD"             TO LINK-CMD
003920     MOVE LINK-TARGET-DATE TO LINK-IN-DATE
003930     CALL "WSRDAT0M" USING DAT-LINK-REC
003940     MOVE LINK-OUT-DATE    TO LINK-TARGET-DATE
003950
003960     ADD 1 TO C4-DAY-CTR
003970     .
003980 B110-99.
003990     EXIT.
004000
004010******************************************************************
004020* B200 -- Drucken EIN Berichtstag (REPORT: "Day: ...", je Instanz
004030* eine Zeile 1..N, oder "No working shifts")
004040******************************************************************
004050 B200-PRINT-DAY SECTION.
004060 B200-00.
004070     MOVE LINK-TARGET-DATE TO D-NUM8
004080
004090     MOVE SPACES TO ZEILE
004100     STRING "Day: "    DELIMITED BY SIZE,
004110            D-NUM8      DELIMITED BY SIZE
004120            INTO ZEILE
004130     MOVE ZEILE TO SI-REPORT-LINE
004140     WRITE SI-REPORT-LINE
004150
004160     IF  SI-COUNT = ZERO
004170         MOVE SPACES TO ZEILE
004180         STRING "   No working shifts" DELIMITED BY SIZE
004190                INTO ZEILE
004200         MOVE ZEILE TO SI-REPORT-LINE
004210         WRITE SI-REPORT-LINE
004220     ELSE
004230         MOVE 1 TO C4-I1
004240         PERFORM B210-PRINT-INSTANCE
004250            UNTIL C4-I1 > SI-COUNT
004260     END-IF
004270     .
004280 B200-99.
004290     EXIT.
004300
004310 B210-PRINT-INSTANCE SECTION.
004320 B210-00.
004330     MOVE C4-I1                     TO D-NUM3
004340     MOVE SI-START-DATETIME(C4-I1)  TO D-NUM12
004350     MOVE SI-DURATION-MINUTES(C4-I1) TO D-NUM5
004360
004370     MOVE SPACES TO ZEILE
004380     STRING "   (" DELIMITED BY SIZE,
004390            D-NUM3              DELIMITED BY SIZE,
004400            ") Team: "          DELIMITED BY SIZE,
004410            SI-TEAM-NAME(C4-I1) DELIMITED BY "  ",
004420            " Shift: "          DELIMITED BY SIZE,
004430            SI-SHIFT-NAME(C4-I1) DELIMITED BY "  ",
004440            " Start: "          DELIMITED BY SIZE,
004450            D-NUM12             DELIMITED BY SIZE,
004460            " Duration: "       DELIMITED BY SIZE,
004470            D-NUM5              DELIMITED BY SIZE
004480            INTO ZEILE
004490     MOVE ZEILE TO SI-REPORT-LINE
004500     WRITE SI-REPORT-LINE
004510
004520     ADD 1 TO C4-I1
004530     .
004540 B210-99.
004550     EXIT.
004560
004570******************************************************************
004580* Initialisierung von Feldern und Strukturen
004590******************************************************************
004600 C000-INIT SECTION.
004610 C000-00.
004620     INITIALIZE SCHALTER
004630     MOVE ZERO   TO TM-COUNT
004640     MOVE ZERO   TO ROT-COUNT
004650     MOVE ZERO   TO NWP-COUNT
004660     MOVE ZERO   TO SI-COUNT
004670     .
004680 C000-99.
004690     EXIT.
004700
004710******************************************************************
004720* C010 -- TEAM-FILE vollstaendig in TEAM-TABLE laden
004730******************************************************************
004740 C010-LOAD-TEAMS SECTION.
004750 C010-00.
004760     MOVE "00" TO FILE-STATUS
004770     READ TEAM-FILE AT END SET FILE-EOF TO TRUE END-READ
004780
004790     PERFORM C011-TEAM-LOAD-ONE
004800        UNTIL FILE-EOF OR TM-COUNT >= MAX-TEAMS                    C.02.01
004810     .
004820 C010-99.
004830     EXIT.
004840
004850 C011-TEAM-LOAD-ONE SECTION.
004860 C011-00.
004870     ADD 1 TO TM-COUNT
004880     MOVE TEAM-NAME                  OF TEAM-FILE-RECORD
004890                                      TO TM-NAME(TM-COUNT)
004900     MOVE TEAM-DESCRIPTION           OF TEAM-FILE-RECORD
004910                                      TO TM-DESCRIPTION(TM-COUNT)
004920     MOVE TEAM-ROTATION-START-DATE   OF TEAM-FILE-RECORD
004930                                      TO TM-ROTATION-START-DATE(TM-COUNT)
004940     MOVE TEAM-ROTATION-ID           OF TEAM-FILE-RECORD
004950                                      TO TM-ROTATION-ID(TM-COUNT)
004960     MOVE ZERO                       TO TM-ROT-INDEX(TM-COUNT)
004970
004980     READ TEAM-FILE AT END SET FILE-EOF TO TRUE END-READ
004990     .
005000 C011-99.
005010     EXIT.
005020
005030******************************************************************
005040* C020 -- ROTP-FILE in ROTATION-TABLE laden. Satzfolge gruppiert
005050* nach ROTATION-ID; je Wechsel der ROTATION-ID wird ein neuer
005060* ROT-ENTRY angelegt, je Satz wird direkt ueber PERIOD-SEQUENCE-NO
005070* in die innere Tabelle eingetragen (s. WSRROTPC).
005080******************************************************************
005090 C020-LOAD-ROTATIONS SECTION.                                      C.01.01
005100 C020-00.
005110     MOVE "00"    TO FILE-STATUS
005120     MOVE SPACES  TO W-LAST-ROTATION-ID
005130     READ ROTP-FILE AT END SET FILE-EOF TO TRUE END-READ
005140
005150     PERFORM C021-ROTP-LOAD-ONE
005160        UNTIL FILE-EOF OR ROT-COUNT > MAX-ROTATIONS
005170     .
005180 C020-99.
005190     EXIT.
005200
005210 C021-ROTP-LOAD-ONE SECTION.
005220 C021-00.
005230     IF  ROTATION-ID OF ROTP-FILE-RECORD NOT = W-LAST-ROTATION-ID
005240         ADD 1 TO ROT-COUNT
005250         IF  ROT-COUNT > MAX-ROTATIONS
005260             EXIT SECTION
005270         END-IF
005280         MOVE ROTATION-ID OF ROTP-FILE-RECORD TO ROT-ID(ROT-COUNT)
005290         MOVE ZERO                            TO ROT-PERIOD-COUNT(ROT-COUNT)
005300         MOVE ROTATION-ID OF ROTP-FILE-RECORD TO W-LAST-ROTATION-ID
005310     END-IF
005320
005330     COMPUTE C4-PER-IDX =
005340             PERIOD-SEQUENCE-NO OF ROTP-FILE-RECORD + 1
005350
005360     IF  C4-PER-IDX <= MAX-PERIODS-PER-ROTATION
005370         MOVE PERIOD-SHIFT-NAME OF ROTP-FILE-RECORD
005380                         TO RP-SHIFT-NAME(ROT-COUNT, C4-PER-IDX)
005390         MOVE PERIOD-IS-WORKING OF ROTP-FILE-RECORD
005400                         TO RP-IS-WORKING(ROT-COUNT, C4-PER-IDX)
005410         MOVE PERIOD-START-TIME OF ROTP-FILE-RECORD
005420                         TO RP-START-TIME(ROT-COUNT, C4-PER-IDX)
005430         MOVE PERIOD-DURATION-MINUTES OF ROTP-FILE-RECORD
005440                         TO RP-DURATION-MINUTES(ROT-COUNT, C4-PER-IDX)
005450
005460         IF  C4-PER-IDX > ROT-PERIOD-COUNT(ROT-COUNT)
005470             MOVE C4-PER-IDX TO ROT-PERIOD-COUNT(ROT-COUNT)
005480         END-IF
005490     END-IF
005500
005510     READ ROTP-FILE AT END SET FILE-EOF TO TRUE END-READ
005520     .
005530 C021-99.
005540     EXIT.
005550
005560******************************************************************
005570* C025 -- Je Team die ROTATION-ID gegen ROTATION-TABLE abgleichen
005580* und den gefundenen Tabellenindex in TM-ROT-INDEX zwischenspeichern
005590* (spart den Scan bei jedem Berichtstag in WSRDAY0M).
005600******************************************************************
005610 C025-XREF-TEAMS SECTION.
005620 C025-00.
005630     MOVE 1 TO C4-I1
005640
005650     PERFORM C026-XREF-ONE-TEAM
005660        UNTIL C4-I1 > TM-COUNT
005670     .
005680 C025-99.
005690     EXIT.
005700
005710 C026-XREF-ONE-TEAM SECTION.
005720 C026-00.
005730     MOVE ZERO TO TM-ROT-INDEX(C4-I1)
005740     MOVE 1    TO C4-I2
005750
005760     PERFORM C027-XREF-SCAN
005770        UNTIL C4-I2 > ROT-COUNT OR TM-ROT-INDEX(C4-I1) NOT = ZERO
005780
005790     ADD 1 TO C4-I1
005800     .
005810 C026-99.
005820     EXIT.
005830
005840 C027-XREF-SCAN SECTION.
005850 C027-00.
005860     IF  ROT-ID(C4-I2) = TM-ROTATION-ID(C4-I1)
005870         MOVE C4-I2 TO TM-ROT-INDEX(C4-I1)
005880     END-IF
005890     ADD 1 TO C4-I2
005900     .
005910 C027-99.
005920     EXIT.
005930
005940******************************************************************
005950* C030 -- NWP-FILE vollstaendig in NWP-TABLE laden
005960******************************************************************
005970 C030-LOAD-NWP SECTION.
005980 C030-00.
005990     MOVE "00" TO FILE-STATUS
006000     READ NWP-FILE AT END SET FILE-EOF TO TRUE END-READ
006010
006020     PERFORM C031-NWP-LOAD-ONE
006030        UNTIL FILE-EOF OR NWP-COUNT >= MAX-NWP
006040     .
006050 C030-99.
006060     EXIT.
006070
006080 C031-NWP-LOAD-ONE SECTION.
006090 C031-00.
006100     ADD 1 TO NWP-COUNT
006110     MOVE NWP-NAME             OF NWP-FILE-RECORD
006120                                TO NW-NAME(NWP-COUNT)
006130     MOVE NWP-DESCRIPTION      OF NWP-FILE-RECORD
006140                                TO NW-DESCRIPTION(NWP-COUNT)
006150     MOVE NWP-START-DATE       OF NWP-FILE-RECORD
006160                                TO NW-START-DATE(NWP-COUNT)
006170     MOVE NWP-START-TIME       OF NWP-FILE-RECORD
006180                                TO NW-START-TIME(NWP-COUNT)
006190     MOVE NWP-DURATION-MINUTES OF NWP-FILE-RECORD
006200                                TO NW-DURATION-MINUTES(NWP-COUNT)
006210
006220     READ NWP-FILE AT END SET FILE-EOF TO TRUE END-READ
006230     .
006240 C031-99.
006250     EXIT.
006260
006270******************************************************************
006280* F100 -- Eingabe-/Ausgabedateien oeffnen
006290******************************************************************
006300 F100-OPEN-FILES SECTION.
006310 F100-00.
006320     PERFORM F110-OPEN-TEAM
006330     IF  PRG-ABBRUCH
006340         EXIT SECTION
006350     END-IF
006360
006370     PERFORM F120-OPEN-ROTP
006380     IF  PRG-ABBRUCH
006390         EXIT SECTION
006400     END-IF
006410
006420     PERFORM F130-OPEN-NWP
006430     IF  PRG-ABBRUCH
006440         EXIT SECTION
006450     END-IF
006460
006470     PERFORM F140-OPEN-SIREPORT
006480     .
006490 F100-99.
006500     EXIT.
006510
006520 F110-OPEN-TEAM SECTION.
006530 F110-00.
006540     OPEN INPUT TEAM-FILE
006550     IF  FILE-NOK
006560         DISPLAY "Fehler OPEN TEAMFILE, STATUS=", FILE-STATUS
006570         SET PRG-ABBRUCH TO TRUE
006580     END-IF
006590     .
006600 F110-99.
006610     EXIT.
006620
006630 F120-OPEN-ROTP SECTION.
006640 F120-00.
006650     OPEN INPUT ROTP-FILE
006660     IF  FILE-NOK
006670         DISPLAY "Fehler OPEN ROTPFILE, STATUS=", FILE-STATUS
006680         SET PRG-ABBRUCH TO TRUE
006690     END-IF
006700     .
006710 F120-99.
006720     EXIT.
006730
006740 F130-OPEN-NWP SECTION.
006750 F130-00.
006760     OPEN INPUT NWP-FILE
006770     IF  FILE-NOK
006780         DISPLAY "Fehler OPEN NWPFILE, STATUS=", FILE-STATUS
006790         SET PRG-ABBRUCH TO TRUE
006800     END-IF
006810     .
006820 F130-99.
006830     EXIT.
006840
006850 F140-OPEN-SIREPORT SECTION.
006860 F140-00.
006870     OPEN OUTPUT SI-REPORT
006880     IF  FILE-NOK
006890         DISPLAY "Fehler OPEN SIREPRT, STATUS=", FILE-STATUS
006900         SET PRG-ABBRUCH TO TRUE
006910     END-IF
006920     .
006930 F140-99.
006940     EXIT.
006950
006960******************************************************************
006970* Aufruf COBOL-Utility: GETSTARTUPTEXT
006980*
006990*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)
007000*              Ausgabe: stup-result  (-1:NOK, >=0:OK)
007010*                       stup-text    "CCYYMMDD CCYYMMDD"
007020*                                    (Start-Datum Ende-Datum)
007030*
007040******************************************************************
007050 P100-GETSTARTUPTEXT SECTION.                                      C.03.01
007060 P100-00.
007070     MOVE SPACE TO STUP-TEXT
007080     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
007090                                     STUP-TEXT
007100                             GIVING  STUP-RESULT
007110     EVALUATE STUP-RESULT
007120         WHEN -9999 THRU -1
007130                     MOVE STUP-RESULT TO D-NUM4
007140                     DISPLAY "Fehler Startup-Text: " D-NUM4
007150                     SET PRG-ABBRUCH TO TRUE
007160
007170         WHEN ZERO
007180                     DISPLAY "Kein Startup-Text (Start-/Ende-Datum ",
007190                             "erwartet) -- Abbruch"
007200                     SET PRG-ABBRUCH TO TRUE
007210
007220         WHEN OTHER
007230                     UNSTRING STUP-TEXT(1:STUP-RESULT) DELIMITED BY " "
007240                     INTO     W-START-DATE,
007250                              W-END-DATE
007260
007270     END-EVALUATE
007280     .
007290 P100-99.
007300     EXIT.
007310
007320******************************************************************
007330* Z001 -- Fataler Fehler: Start-Datum nach Ende-Datum (s. B050)
007340******************************************************************
007350 Z001-RANGE-ERROR SECTION.
007360 Z001-00.
007370     MOVE K-MODUL              TO ERR-MODUL
007380     SET  ERR-BAD-DATE-RANGE   TO TRUE
007390     MOVE "START-DATE liegt nach END-DATE -- Bericht nicht erzeugt"
007400                                TO ERR-TEXT
007410     SET  PRG-ABBRUCH          TO TRUE
007420
007430     PERFORM Z999-ERRLOG
007440     .
007450 Z001-99.
007460     EXIT.
007470
007480******************************************************************
007483* Z999 -- Fehlermeldung ausgeben. Es wird bewusst immer der
007486* gleiche feste Klartext verwendet, keine Textvarianten je
007489* Sprache oder Mandant.
007492******************************************************************
007520 Z999-ERRLOG SECTION.
007530 Z999-00.
007540     DISPLAY "*** ", ERR-MODUL, " *** ", ERR-TEXT
007550     .
007560 Z999-99.
007570     EXIT.
007580
007590******************************************************************
007600* ENDE Source-Programm
007610******************************************************************
