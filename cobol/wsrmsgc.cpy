000010*--------------------------------------------------------------------*
000020* WSRMSGC   --  gemeinsamer Fehlerbereich (Abbruchpfad)              *
000030*--------------------------------------------------------------------*
000040*  1989-04-11 | kl  | Neuerstellung (nach Vorbild WSYS022C)           *
000050*  1996-01-30 | rh  | ERR-MODUL auf X(08) vereinheitlicht             *
000060*--------------------------------------------------------------------*
000070*  Wird ueber alle drei Programme hinweg verwendet, damit ein        *
000080*  fataler Fehler (z.B. Start-Datum nach Ende-Datum) einheitlich     *
000090*  gemeldet und das Programm kontrolliert abgebrochen wird.          *
000100*--------------------------------------------------------------------*
000110 01          WS-ERROR-AREA.
000120     05      ERR-MODUL           PIC X(08) VALUE SPACES.           RH-9601
000130     05      ERR-CODE            PIC S9(04) COMP VALUE ZERO.
000140         88  ERR-NONE                   VALUE ZERO.
000150         88  ERR-BAD-DATE-RANGE         VALUE 1.
000160         88  ERR-FILE-STATUS            VALUE 2.
000170     05      ERR-TEXT            PIC X(60) VALUE SPACES.
000180     05      FILLER              PIC X(08).
