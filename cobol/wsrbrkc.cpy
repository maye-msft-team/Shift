000010*--------------------------------------------------------------------*
000020* WSRBRKC   --  Pausen-Sicht (BREAK-RECORD)                          *
000030*--------------------------------------------------------------------*
000040*  1989-04-10 | kl  | Neuerstellung                                  *
000050*  1993-09-22 | rh  | BREAK-IS-WORKING fest auf "Y" -- keine Klappe  *
000060*             |     | mehr dafuer im Aufruf vorsehen (s. D900)       *
000070*--------------------------------------------------------------------*
000080*  Break ist eine TimePeriod-Auspraegung, die IMMER als Arbeitszeit  *
000090*  zaehlt -- BREAK-IS-WORKING wird nie aus einer Datei gelesen,      *
000100*  sondern von D900-CLASSIFY-BREAK hart gesetzt (fachliche Regel,    *
000110*  keine bedingte Logik vorgesehen).                                 *
000120*--------------------------------------------------------------------*
000130 01          BREAK-WORK.
000140     05      BRK-NAME            PIC X(30).
000150     05      BRK-DESCRIPTION     PIC X(60).
000160     05      BRK-START-TIME      PIC 9(04).
000170     05      BRK-DURATION-MINUTES
000180                                 PIC 9(05).
000190     05      BRK-IS-WORKING      PIC X(01).                        RH-9309
000200         88  BRK-WORKING                VALUE "Y".
000210     05      FILLER              PIC X(08).
