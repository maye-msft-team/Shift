000010*--------------------------------------------------------------------*
000020* WSRSHIC   --  Tages-Tabelle der Schicht-Instanzen                  *
000030*               Satz je gedruckter Schicht-Instanz                   *
000040*--------------------------------------------------------------------*
000050*  1989-04-09 | kl  | Neuerstellung                                  *
000060*  1992-06-01 | rh  | Sortierung nach Startzeitpunkt ergaenzt         *
000070*--------------------------------------------------------------------*
000080*  Wird fuer jeden Berichtstag neu aufgebaut (D100-DAY-LOOKUP) und    *
000090*  nach SI-START-DATETIME aufsteigend sortiert (D140-SORT-INSTANCES).*
000100*--------------------------------------------------------------------*
000110 01          SHIFT-INSTANCE-TABLE.
000120     05      SI-COUNT            PIC S9(04) COMP VALUE ZERO.
000130     05      SI-ENTRY OCCURS 50.
000140         10  SI-TEAM-NAME        PIC X(30).
000150         10  SI-SHIFT-NAME       PIC X(30).
000160         10  SI-START-DATETIME   PIC 9(12).
000170         10  SI-START-DATETIME-R REDEFINES SI-START-DATETIME.      RH-9206
000180             15 SI-START-DATE    PIC 9(08).
000190             15 SI-START-TIME    PIC 9(04).
000200         10  SI-DURATION-MINUTES PIC 9(05).
000210         10  FILLER              PIC X(07).
000220 01          MAX-SHIFT-INSTANCES PIC S9(04) COMP VALUE 50.
