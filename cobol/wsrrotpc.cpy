000010*--------------------------------------------------------------------*
000020* WSRROTPC  --  Rotationsmuster-Tabelle (Schichtplan-Engine)         *
000030*               Rotationsperioden-Satz je ROTATION-ID/Sequenz        *
000040*--------------------------------------------------------------------*
000050*  1989-04-05 | kl  | Neuerstellung                                  *
000060*  1991-02-14 | rh  | zweistufige Tabelle: je Rotation eine eigene   *
000070*             |     | Periodenliste (vorher flache Liste + Scan)     *
000080*  1998-11-09 | hm  | Jahr-2000: keine Datumsfelder hier betroffen   *
000090*--------------------------------------------------------------------*
000100*  Die ROTATION-PERIOD-FILE traegt einen Satz je ROTATION-ID und     *
000110*  PERIOD-SEQUENCE-NO. Beim Einlesen (C020-LOAD-ROTATIONS) wird je   *
000120*  ROTATION-ID ein eigener Tabelleneintrag angelegt, die Perioden    *
000130*  darin direkt ueber PERIOD-SEQUENCE-NO indiziert (0-basiert, s.    *
000140*  RP-PERIOD(IDX + 1)) -- damit ist der Tageszugriff ein einfacher   *
000150*  Tabellenzugriff, kein sequentieller Scan.                         *
000160*--------------------------------------------------------------------*
000170 01          ROTATION-TABLE.
000180     05      ROT-COUNT           PIC S9(04) COMP VALUE ZERO.
000190     05      ROT-ENTRY OCCURS 20.
000200         10  ROT-ID              PIC X(30).
000210         10  ROT-PERIOD-COUNT    PIC S9(04) COMP VALUE ZERO.
000220         10  ROT-PERIOD OCCURS 400.                                RH-9102
000230             15 RP-SHIFT-NAME    PIC X(30).
000240             15 RP-IS-WORKING    PIC X(01).
000250                 88 RP-WORKING          VALUE "Y".
000260                 88 RP-NOT-WORKING      VALUE "N".
000270             15 RP-START-TIME    PIC 9(04).
000280             15 RP-DURATION-MINUTES
000290                                 PIC 9(05).
000300             15 FILLER           PIC X(05).
000310 01          MAX-ROTATIONS       PIC S9(04) COMP VALUE 20.
000320 01          MAX-PERIODS-PER-ROTATION
000330                                 PIC S9(04) COMP VALUE 400.
