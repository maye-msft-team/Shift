000010*--------------------------------------------------------------------*
000020* WSRNWPC   --  Tabelle der Nichtarbeitsperioden (Feiertage etc.)    *
000030*               NON-WORKING-PERIOD-RECORD lt. Fachkonzept            *
000040*--------------------------------------------------------------------*
000050*  1989-04-06 | kl  | Neuerstellung                                  *
000060*  1998-11-09 | hm  | Jahr-2000: CCYYMMDD beibehalten, Redef. Felder *
000070*--------------------------------------------------------------------*
000080 01          NWP-TABLE.
000090     05      NWP-COUNT           PIC S9(04) COMP VALUE ZERO.
000100     05      NWP-ENTRY OCCURS 100.
000110         10  NW-NAME             PIC X(30).
000120         10  NW-DESCRIPTION      PIC X(60).
000130         10  NW-START-DATE       PIC 9(08).
000140         10  NW-START-DATE-R REDEFINES NW-START-DATE.
000150             15 NW-START-CCYY    PIC 9(04).
000160             15 NW-START-MM      PIC 9(02).
000170             15 NW-START-DD      PIC 9(02).
000180         10  NW-START-TIME       PIC 9(04).
000190         10  NW-DURATION-MINUTES PIC 9(06).
000200         10  FILLER              PIC X(06).
000210 01          MAX-NWP             PIC S9(04) COMP VALUE 100.
