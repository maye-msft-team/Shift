000010*--------------------------------------------------------------------*
000020* WSRSHFTC  --  Schicht-Sicht (SHIFT-RECORD lt. Fachkonzept)         *
000030*--------------------------------------------------------------------*
000040*  1989-04-09 | kl  | Neuerstellung                                  *
000050*--------------------------------------------------------------------*
000060*  Es gibt kein eigenes SHIFT-FILE -- die Schichtdaten stecken        *
000070*  denormalisiert in jeder Rotationsperiode. SHIFT-WORK wird beim    *
000080*  Aufbau einer Schicht-Instanz aus der Rotationsperiode gespiegelt  *
000090*  (D150-BUILD-SHIFT-VIEW), damit die Schicht als eigenstaendiger    *
000100*  Record greifbar bleibt (Shift-Klasse lt. Fachkonzept).            *
000110*--------------------------------------------------------------------*
000120 01          SHIFT-WORK.
000130     05      SHF-NAME            PIC X(30).
000140     05      SHF-DESCRIPTION     PIC X(60).
000150     05      SHF-START-TIME      PIC 9(04).
000160     05      SHF-DURATION-MINUTES
000170                                 PIC 9(05).
000180     05      FILLER              PIC X(09).
