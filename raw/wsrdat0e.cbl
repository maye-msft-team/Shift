000010?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000020?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000030?SEARCH  =TALLIB
000040?SEARCH  =ASC2EBC
000050?SEARCH  =EBC2ASC
000060?NOLMAP, SYMBOLS, INSPECT
000070?SAVE ALL
000080?SAVEABEND
000090?LINES 66
000100?CHECK 3
000110
000120 IDENTIFICATION DIVISION.
000130
000140 PROGRAM-ID.     WSRDAT0M.
000150 AUTHOR.         K. LAMPRECHT.
000160 INSTALLATION.   ANWENDUNGSENTWICKLUNG PERSONALEINSATZPLANUNG.
000170 DATE-WRITTEN.   1989-04-12.
000180 DATE-COMPILED.
000190
000200 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG PEP.
000210*                KEINE WEITERGABE AN DRITTE OHNE FREIGABE DV-LEITUNG.
000220
000230*****************************************************************
000240* Letzte Aenderung :: 1999-02-08
000250* Letzte Version   :: A.02.01
000260* Kurzbeschreibung :: Datumshilfsmodul fuer den SCHICHTPLAN-Lauf
000270*                     (Kalendertag -> lfd. Tagesnummer, Tag + 1)
000280*
000290* Aenderungen (Version und Datum in Variable K-MODUL aendern)
000300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000310*----------------------------------------------------------------*
000320* Vers. | Datum    | von | Kommentar                             *
000330*-------|----------|-----|---------------------------------------*
000340*A.00.00|1989-04-12| kl  | Neuerstellung -- Funktion ED (Encode)  *
000350*A.00.01|1990-11-06| kl  | Funktion AD (Add-Day) ergaenzt         *
000360*A.01.00|1992-05-19| rh  | Schaltjahrpruefung nach 400er-Regel    *
000370*        |          |     | korrigiert (2000 faelschlich als      *
000380*        |          |     | Nicht-Schaltjahr behandelt)            *
000390*A.01.01|1994-01-11| rh  | C9-JDN auf S9(09) COMP erweitert        *
000400*A.02.00|1998-11-23| hm  | JAHR-2000 UMSTELLUNG: CCYYMMDD ist       *
000410*        |          |     | bereits 4-stellig im Jahr, Pruefung    *
000420*        |          |     | gegen SCHALTJAHR-TABELLE verifiziert,  *
000430*        |          |     | keine Aenderung an LINK-REC noetig      *
000440*A.02.01|1999-02-08| hm  | Kommentare ergaenzt (Jahr-2000-Freigabe)*
000450*----------------------------------------------------------------*
000460*
000470* Programmbeschreibung
000480* --------------------
000490* Gemeinsames Hilfsmodul fuer WSRRPT0O und WSRDAY0M. Rechnet ein
000500* Kalenderdatum (CCYYMMDD) in eine fortlaufende Tagesnummer um
000510* (Funktion "ED" -- Encode Date), damit der Tagesabstand zwischen
000520* zwei Kalendertagen per einfacher Subtraktion und die Lage eines
000530* Tages innerhalb einer Rotationsperiode per MODULO-Rechnung
000540* bestimmt werden kann (s. Fachkonzept: zyklische Rotation).
000550* Funktion "AD" (Add-Day) liefert zum uebergebenen Kalendertag den
000560* naechsten Kalendertag unter Beruecksichtigung Monats- und
000570* Jahreswechsel sowie Schaltjahr.
000580*
000590* Es werden bewusst KEINE COBOL-FUNCTIONs (FUNCTION ...) verwendet,
000600* sondern nur DIVIDE/REMAINDER auf COMP-Feldern, wie in dieser
000610* Abteilung ueblich.
000620*
000630******************************************************************
000640
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     SWITCH-15 IS ANZEIGE-VERSION
000690         ON STATUS IS SHOW-VERSION
000700     CLASS ALPHNUM IS "0123456789"
000710                      "abcdefghijklmnopqrstuvwxyz"
000720                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000730                      " .,;-_!§$%&/=*+".
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810
000820
000830 WORKING-STORAGE SECTION.
000840*--------------------------------------------------------------------*
000850* Comp-Felder: Präfix Cn mit n = Anzahl Digits
000860*--------------------------------------------------------------------*
000870 01          COMP-FELDER.
000880     05      C4-ANZ              PIC S9(04) COMP.
000890     05      C4-COUNT            PIC S9(04) COMP.
000900     05      C4-I1               PIC S9(04) COMP.
000910
000920     05      C4-X.
000930      10                         PIC X value low-value.
000940      10     C4-X2               PIC X.
000950     05      C4-NUM redefines C4-X
000960                                 PIC S9(04) COMP.
000970     05      FILLER              PIC X(04).
000980
000990*--------------------------------------------------------------------*
001000* Kalenderrechnung: Präfix C9 (COMP, 9 Digits) -- julianische
001010* Tagesnummer nach Fliegel/van-Flandern, nur Integer-Division
001020*--------------------------------------------------------------------*
001030 01          KALENDER-FELDER.
001040     05      C9-JJJJ             PIC S9(09) COMP.
001050     05      C9-MM               PIC S9(09) COMP.
001060     05      C9-TT               PIC S9(09) COMP.
001070     05      C9-A                PIC S9(09) COMP.
001080     05      C9-Y                PIC S9(09) COMP.
001090     05      C9-M                PIC S9(09) COMP.
001100     05      C9-JDN              PIC S9(09) COMP.
001110     05      C9-REST             PIC S9(09) COMP.
001120
001130     05      W-NEU-TT            PIC 9(02).
001140     05      W-NEU-MM            PIC 9(02).
001150     05      W-NEU-JJJJ          PIC 9(04).
001160
001170     05      W-SCHALTJAHR        PIC X(01).
001180         88  SCHALTJAHR                 VALUE "J".
001190         88  KEIN-SCHALTJAHR            VALUE "N".
001200     05      FILLER              PIC X(04).
001210
001220*--------------------------------------------------------------------*
001230* Tabelle Monatslaenge (Index = Monat, Feb wird bei Schaltjahr
001240* vor jedem Aufruf auf 29 nachgefuehrt -- s. U210-MONATSTAGE)
001250*--------------------------------------------------------------------*
001260 01          MONATSTAGE-TABELLE.
001270     05      MT-EINTRAG          PIC 9(02) OCCURS 12
001280                                 VALUES 31 28 31 30 31 30
001290                                        31 31 30 31 30 31.
001300     05      FILLER              PIC X(04).
001310 01          MAX-MONATE          PIC S9(04) COMP VALUE 12.
001320
001330*--------------------------------------------------------------------*
001340* Display-Felder: Präfix D
001350*--------------------------------------------------------------------*
001360 01          DISPLAY-FELDER.
001370     05      D-NUM4              PIC -9(04).
001380     05      D-NUM9              PIC -9(09).
001390     05      FILLER              PIC X(04).
001400
001410*--------------------------------------------------------------------*
001420* Felder mit konstantem Inhalt: Präfix K
001430*--------------------------------------------------------------------*
001440 01          KONSTANTE-FELDER.
001450     05      K-MODUL             PIC X(08)          VALUE "WSRDAT0M".
001460     05      FILLER              PIC X(04).
001470
001480*----------------------------------------------------------------*
001490* Conditional-Felder
001500*----------------------------------------------------------------*
001510 01          SCHALTER.
001520     05      FILE-STATUS         PIC X(02).
001530          88 FILE-OK                         VALUE "00".
001540          88 FILE-NOK                        VALUE "01" THRU "99".
001550     05      REC-STAT REDEFINES  FILE-STATUS.
001560        10   FILE-STATUS1        PIC X.
001570          88 FILE-EOF                        VALUE "1".
001580        10                       PIC X.
001590
001600     05      PRG-STATUS          PIC 9.
001610          88 PRG-OK                          VALUE ZERO.
001620          88 PRG-ABBRUCH                     VALUE 2.
001630
001640     05      FKT-SCHALTER        PIC X(01).
001650          88 FKT-ENCODE-DATE             VALUE "E".
001660          88 FKT-ADD-DAY                 VALUE "A".
001670     05      FILLER              PIC X(04).
001680
001690 EXTENDED-STORAGE SECTION.
001700
001710 LINKAGE SECTION.
001720
001730*-->    Uebergabe aus Hauptprogramm bzw. aus WSRDAY0M
001740 01     LINK-REC.
001750    05  LINK-HDR.
001760     10 LINK-CMD                PIC X(02).
001770*       "ED" = Encode Date  (LINK-IN-DATE    -> LINK-JDN)
001780*       "AD" = Add One Day  (LINK-IN-DATE +1 -> LINK-OUT-DATE)
001790     10 LINK-RC                 PIC S9(04) COMP.
001800*       0    = OK
001810*       9999 = Programmabbruch -- Aufrufer muss reagieren
001820    05  LINK-DATA.
001830     10 LINK-IN-DATE            PIC 9(08).
001840     10 LINK-IN-DATE-R REDEFINES LINK-IN-DATE.
001850        15 LINK-IN-CCYY         PIC 9(04).
001860        15 LINK-IN-MM           PIC 9(02).
001870        15 LINK-IN-TT           PIC 9(02).
001880     10 LINK-JDN                PIC S9(09) COMP.
001890     10 LINK-OUT-DATE           PIC 9(08).
001900     10 LINK-OUT-DATE-R REDEFINES LINK-OUT-DATE.
001910        15 LINK-OUT-CCYY        PIC 9(04).
001920        15 LINK-OUT-MM          PIC 9(02).
001930        15 LINK-OUT-TT          PIC 9(02).
001940     10 FILLER                  PIC X(08).
001950
001960 PROCEDURE DIVISION USING LINK-REC.
001970******************************************************************
001980* Steuerungs-Section
001990******************************************************************
002000 A100-STEUERUNG SECTION.
002010 A100-00.
002020**  ---> wenn SWICH-15 gesetzt ist
002030**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
002040     IF  SHOW-VERSION
002050         DISPLAY K-MODUL
002060         EXIT PROGRAM
002070     END-IF
002080
002090     PERFORM C000-INIT
002100     PERFORM B100-VERARBEITUNG
002110
002120     EXIT PROGRAM
002130     .
002140 A100-99.
002150     EXIT.
002160
002170******************************************************************
002180* Verarbeitung
002190******************************************************************
002200 B100-VERARBEITUNG SECTION.
002210 B100-00.
002220
002230**--> Funktionsaufruf untersuchen
002240     EVALUATE LINK-CMD
002250
002260        WHEN "ED"       SET FKT-ENCODE-DATE TO TRUE
002270        WHEN "AD"       SET FKT-ADD-DAY     TO TRUE
002280
002290        WHEN OTHER      DISPLAY "Falsches Kommando fuer ",
002300                                 K-MODUL,
002310                                 ": ",
002320                                 LINK-CMD
002330                        MOVE 9999 TO LINK-RC
002340                        EXIT SECTION
002350
002360     END-EVALUATE
002370
002380**--> Vorarbeiten OK, weiter mit eigentlicher Verarbeitung
002390     EVALUATE TRUE
002400
002410        WHEN FKT-ENCODE-DATE   PERFORM C100-ENCODE-DATE
002420        WHEN FKT-ADD-DAY       PERFORM C200-ADD-DAY
002430
002440     END-EVALUATE
002450     .
002460 B100-99.
002470     EXIT.
002480
002490******************************************************************
002500* Initialisierung von Feldern und Strukturen
002510******************************************************************
002520 C000-INIT SECTION.
002530 C000-00.
002540     INITIALIZE SCHALTER
002550     MOVE ZERO TO LINK-RC
002560     .
002570 C000-99.
002580     EXIT.
002590
002600******************************************************************
002610* Funktion ED -- Kalenderdatum in fortlaufende Tagesnummer wandeln
002620*
002630* Formel nach Fliegel/van Flandern (reine Integer-Division, keine
002640* FUNCTION-Aufrufe). Liefert eine innerhalb des Programmlaufs
002650* eindeutig aufsteigende Tagesnummer -- der absolute Nullpunkt ist
002660* fachlich ohne Bedeutung, nur der ABSTAND zweier Tagesnummern und
002670* deren REST bei MODULO-Division auf die Periodenlaenge zaehlen
002680* (s. WSRDAY0M, U210-MOD-TAGE).
002690******************************************************************
002700 C100-ENCODE-DATE SECTION.
002710 C100-00.
002720     MOVE LINK-IN-CCYY TO C9-JJJJ
002730     MOVE LINK-IN-MM   TO C9-MM
002740     MOVE LINK-IN-TT   TO C9-TT
002750
002760*--->   A = (14 - Monat) DIV 12
002770     COMPUTE C9-A = (14 - C9-MM) / 12
002780
002790*--->   Y = Jahr + 4800 - A
002800     COMPUTE C9-Y = C9-JJJJ + 4800 - C9-A
002810
002820*--->   M = Monat + 12 * A - 3
002830     COMPUTE C9-M = C9-MM + (12 * C9-A) - 3
002840
002850*--->   JDN = Tag + ((153*M+2) DIV 5) + 365*Y + (Y DIV 4)
002860*             - (Y DIV 100) + (Y DIV 400) - 32045
002870     COMPUTE C9-JDN = C9-TT
002880                     + ((153 * C9-M) + 2) / 5
002890                     + (365 * C9-Y)
002900                     + (C9-Y / 4)
002910                     - (C9-Y / 100)
002920                     + (C9-Y / 400)
002930                     - 32045
002940
002950     MOVE C9-JDN TO LINK-JDN
002960     MOVE ZERO   TO LINK-RC
002970     .
002980 C100-99.
002990     EXIT.
003000
003010******************************************************************
003020* Funktion AD -- naechsten Kalendertag ermitteln (Monats-/Jahres-
003030* wechsel, Schaltjahr)
003040******************************************************************
003050 C200-ADD-DAY SECTION.
003060 C200-00.
003070     MOVE LINK-IN-CCYY TO W-NEU-JJJJ
003080     MOVE LINK-IN-MM   TO W-NEU-MM
003090     MOVE LINK-IN-TT   TO W-NEU-TT
003100
003110     PERFORM U210-PRUEFE-SCHALTJAHR
003120
003130     MOVE LINK-IN-MM TO C4-I1
003140
003150     IF  C4-I1 = 2 AND SCHALTJAHR
003160         MOVE 29 TO MT-EINTRAG(C4-I1)
003170     ELSE
003180         IF C4-I1 = 2
003190            MOVE 28 TO MT-EINTRAG(C4-I1)
003200         END-IF
003210     END-IF
003220
003230     ADD 1 TO W-NEU-TT
003240     IF  W-NEU-TT > MT-EINTRAG(C4-I1)
003250         MOVE 1 TO W-NEU-TT
003260         ADD 1 TO W-NEU-MM
003270         IF  W-NEU-MM > 12
003280             MOVE 1 TO W-NEU-MM
003290             ADD 1 TO W-NEU-JJJJ
003300         END-IF
003310     END-IF
003320
003330     MOVE W-NEU-JJJJ TO LINK-OUT-CCYY
003340     MOVE W-NEU-MM   TO LINK-OUT-MM
003350     MOVE W-NEU-TT   TO LINK-OUT-TT
003360     MOVE ZERO       TO LINK-RC
003370     .
003380 C200-99.
003390     EXIT.
003400
003410******************************************************************
003420* Schaltjahrpruefung: durch 4 teilbar, ausser durch 100 teilbar
003430* und nicht durch 400 teilbar (1.01 korrigiert -- 2000 IST ein
003440* Schaltjahr, s. Aenderung rh 1992-05-19 oben)
003450******************************************************************
003460 U210-PRUEFE-SCHALTJAHR SECTION.
003470 U210-00.
003480     SET KEIN-SCHALTJAHR TO TRUE
003490
003500     DIVIDE W-NEU-JJJJ BY 400 GIVING C4-I1 REMAINDER C9-REST
003510     IF  C9-REST = ZERO
003520         SET SCHALTJAHR TO TRUE
003530         EXIT SECTION
003540     END-IF
003550
003560     DIVIDE W-NEU-JJJJ BY 100 GIVING C4-I1 REMAINDER C9-REST
003570     IF  C9-REST = ZERO
003580         EXIT SECTION
003590     END-IF
003600
003610     DIVIDE W-NEU-JJJJ BY 4 GIVING C4-I1 REMAINDER C9-REST
003620     IF  C9-REST = ZERO
003630         SET SCHALTJAHR TO TRUE
003640     END-IF
003650     .
003660 U210-99.
003670     EXIT.
003680
003690******************************************************************
003700* ENDE Source-Programm
003710******************************************************************
