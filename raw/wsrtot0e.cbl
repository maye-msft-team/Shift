000010?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000020?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000030?SEARCH  =TALLIB
000040?SEARCH  =ASC2EBC
000050?SEARCH  =EBC2ASC
000060?NOLMAP, SYMBOLS, INSPECT
000070?SAVE ALL
000080?SAVEABEND
000090?LINES 66
000100?CHECK 3
000110
000120 IDENTIFICATION DIVISION.
000130
000140 PROGRAM-ID.     WSRTOT0O.
000150 AUTHOR.         R. HELLWIG.
000160 INSTALLATION.   ANWENDUNGSENTWICKLUNG PERSONALEINSATZPLANUNG.
000170 DATE-WRITTEN.   1991-02-20.
000180 DATE-COMPILED.
000190
000200 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG PEP.
000210*                KEINE WEITERGABE AN DRITTE OHNE FREIGABE DV-LEITUNG.
000220
000230*****************************************************************
000240* Letzte Aenderung :: 1999-03-15
000250* Letzte Version   :: B.02.01
000260* Kurzbeschreibung :: Summenlauf SCHICHTPLAN -- Rotationsdauer und
000270*                     Arbeitszeit je Team und ueber den ganzen Plan
000280*
000290* Aenderungen (Version und Datum in Variable K-MODUL aendern)
000300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000310*----------------------------------------------------------------*
000320* Vers. | Datum    | von | Kommentar                             *
000330*-------|----------|-----|---------------------------------------*
000340*B.00.00|1991-02-20| rh  | Neuerstellung -- getrennter Summenlauf  *
000350*        |          |     | (s. coudrv0e: eigenstaendiger Treiber, *
000360*        |          |     | kein Unterprogramm zum Tageslauf)      *
000370*B.00.01|1991-09-03| rh  | Pausen-Klassifizierung D900 ergaenzt     *
000380*B.01.00|1993-09-22| rh  | BREAK-IS-WORKING fest auf "Y" (s. WSRBRKC)*
000390*B.01.01|1994-07-19| rh  | MAX-TEAMS auf 50 angehoben (mit WSRRPT0O)*
000400*B.02.00|1998-11-09| hm  | JAHR-2000 UMSTELLUNG: keine Datumsfelder *
000410*        |          |     | in diesem Lauf betroffen, nur geprueft  *
000420*B.02.01|1999-03-15| hm  | Kommentare ergaenzt (Jahr-2000-Freigabe)*
000430*----------------------------------------------------------------*
000440*
000450* Programmbeschreibung
000460* --------------------
000470* Liest TEAM-FILE und ROTP-FILE vollstaendig ein (wie WSRRPT0O,
000480* hier aber als eigenstaendiger Lauf ohne Tagesbericht) und bildet
000490* drei Kennzahlen des Gesamtplans:
000500*
000510*   ROTATION-DURATION-TOTAL  Summe der Rotationslaenge (in Tagen)
000520*                            je Team, in Einleseordnung (Fachregel 8)
000530*   WORKING-TIME-TOTAL       Summe der Arbeitszeit (in Minuten) je
000540*                            Team, ebenfalls in Einleseordnung
000550*   ROTATION-DAYS            Rotationslaenge des ERSTEN Teams (alle
000560*                            Teams haben laut Fachregel dieselbe
000570*                            Rotationslaenge)
000580*
000590* Eine Rotation traegt nur dann zur Arbeitszeit bei, wenn die
000600* jeweilige Periode PERIOD-IS-WORKING = "Y" hat (Fachregel 3);
000610* Pausen (BREAK-WORK) zaehlen IMMER als Arbeitszeit -- s. D900.
000620*
000630* Gibt es keine Teams, sind alle drei Kennzahlen UNDEFINIERT -- es
000640* wird keine (falsche) Null ausgewiesen.
000650*
000660* Keine Prozent- oder Dezimalformatierung (kein DecimalFormat-
000670* Aequivalent vorgesehen) -- nur ganzzahlige Summen, s. Fachregel 6.
000680*
000690******************************************************************
000700
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SPECIAL-NAMES.
000740     SWITCH-15 IS ANZEIGE-VERSION
000750         ON STATUS IS SHOW-VERSION
000760     CLASS ALPHNUM IS "0123456789"
000770                      "abcdefghijklmnopqrstuvwxyz"
000780                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000790                      " .,;-_!§$%&/=*+".
000800
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830     SELECT TEAM-FILE     ASSIGN TO "TEAMFILE"
000840                           ORGANIZATION IS LINE SEQUENTIAL
000850                           FILE STATUS  IS FILE-STATUS.
000860     SELECT ROTP-FILE     ASSIGN TO "ROTPFILE"
000870                           ORGANIZATION IS LINE SEQUENTIAL
000880                           FILE STATUS  IS FILE-STATUS.
000890
000900 DATA DIVISION.
000910 FILE SECTION.
000920*--------------------------------------------------------------------*
000930* TEAM-FILE -- ein Satz je Team (Fachkonzept TEAM-RECORD)
000940*--------------------------------------------------------------------*
000950 FD  TEAM-FILE.
000960 01  TEAM-FILE-RECORD.
000970     05      TEAM-NAME                  PIC X(30).
000980     05      TEAM-DESCRIPTION           PIC X(60).
000990     05      TEAM-ROTATION-START-DATE   PIC 9(08).
001000     05      TEAM-ROTATION-ID           PIC X(30).
001010     05      FILLER                     PIC X(02).
001020
001030*--------------------------------------------------------------------*
001040* ROTP-FILE -- ein Satz je Position je Rotationsmuster
001050* (Fachkonzept SHIFT-ROTATION-PERIOD-RECORD)
001060*--------------------------------------------------------------------*
001070 FD  ROTP-FILE.
001080 01  ROTP-FILE-RECORD.
001090     05      ROTATION-ID                PIC X(30).
001100     05      PERIOD-SEQUENCE-NO         PIC 9(04).
001110     05      PERIOD-SHIFT-NAME          PIC X(30).
001120     05      PERIOD-IS-WORKING          PIC X(01).
001130     05      PERIOD-START-TIME          PIC 9(04).
001140     05      PERIOD-DURATION-MINUTES    PIC 9(05).
001150     05      FILLER                     PIC X(06).
001160
001170 WORKING-STORAGE SECTION.
001180*--------------------------------------------------------------------*
001190* Comp-Felder: Präfix Cn mit n = Anzahl Digits
001200*--------------------------------------------------------------------*
001210 01          COMP-FELDER.
001220     05      C4-ANZ              PIC S9(04) COMP.
001230     05      C4-I1               PIC S9(04) COMP.
001240     05      C4-I2               PIC S9(04) COMP.
001250     05      C4-PER-IDX          PIC S9(04) COMP.
001260     05      C4-ROT-IDX          PIC S9(04) COMP.
001270
001280     05      C4-X.
001290      10                         PIC X value low-value.
001300      10     C4-X2               PIC X.
001310     05      C4-NUM redefines C4-X
001320                                 PIC S9(04) COMP.
001330
001340     05      C9-ROTATION-DURATION-TOTAL
001350                                 PIC S9(09) COMP.
001360     05      C9-WORKING-TIME-TOTAL
001370                                 PIC S9(09) COMP.
001380     05      C9-TEAM-WORKING-TIME
001390                                 PIC S9(09) COMP.
001400     05      C9-ROTATION-DAYS   PIC S9(09) COMP.
001410     05      FILLER              PIC X(04).
001420
001430*--------------------------------------------------------------------*
001440* Display-Felder: Präfix D
001450*--------------------------------------------------------------------*
001460 01          DISPLAY-FELDER.
001470     05      D-NUM4              PIC -9(04).
001480     05      D-NUM9              PIC -9(09).
001490     05      FILLER              PIC X(04).
001500
001510*--------------------------------------------------------------------*
001520* Felder mit konstantem Inhalt: Präfix K
001530*--------------------------------------------------------------------*
001540 01          KONSTANTE-FELDER.
001550     05      K-MODUL             PIC X(08)          VALUE "WSRTOT0O".
001560     05      FILLER              PIC X(04).
001570
001580*----------------------------------------------------------------*
001590* Conditional-Felder
001600*----------------------------------------------------------------*
001610 01          SCHALTER.
001620     05      FILE-STATUS         PIC X(02).
001630          88 FILE-OK                         VALUE "00".
001640          88 FILE-NOK                        VALUE "01" THRU "99".
001650     05      REC-STAT REDEFINES  FILE-STATUS.
001660        10   FILE-STATUS1        PIC X.
001670          88 FILE-EOF                        VALUE "1".
001680        10                       PIC X.
001690     05      PRG-STATUS          PIC 9.
001700          88 PRG-OK                          VALUE ZERO.
001710          88 PRG-ABBRUCH                     VALUE 2.
001720     05      W-TOTALS-SCHALTER   PIC X(01).
001730          88 TOTALS-GUELTIG              VALUE "J".
001740          88 TOTALS-UNDEFINIERT          VALUE "N".
001750     05      FILLER              PIC X(04).
001760
001770*--------------------------------------------------------------------*
001780* weitere Arbeitsfelder
001790*--------------------------------------------------------------------*
001800 01          WORK-FELDER.
001810     05      W-LAST-ROTATION-ID  PIC X(30).
001820     05      FILLER              PIC X(04).
001830
001840     COPY    WSRTEAMC.
001850     COPY    WSRROTPC.
001860     COPY    WSRBRKC.
001870
001880 EXTENDED-STORAGE SECTION.
001890 PROCEDURE DIVISION.
001900
001910******************************************************************
001920* Steuerungs-Section
001930******************************************************************
001940 A100-STEUERUNG SECTION.
001950 A100-00.
001960     IF  SHOW-VERSION
001970         DISPLAY K-MODUL
001980         STOP RUN
001990     END-IF
002000
002010     PERFORM B000-VORLAUF
002020
002030     IF  PRG-ABBRUCH
002040         CONTINUE
002050     ELSE
002060         PERFORM B100-VERARBEITUNG
002070     END-IF
002080
002090     PERFORM B090-ENDE
002100     STOP RUN
002110     .
002120 A100-99.
002130     EXIT.
002140
002150******************************************************************
002160* Vorlauf -- Dateien oeffnen, Tabellen laden, XREF aufbauen
002170******************************************************************
002180 B000-VORLAUF SECTION.
002190 B000-00.
002200     PERFORM C000-INIT
002210
002220     PERFORM F100-OPEN-FILES
002230     IF  PRG-ABBRUCH
002240         EXIT SECTION
002250     END-IF
002260
002270     PERFORM C010-LOAD-TEAMS
002280     PERFORM C020-LOAD-ROTATIONS
002290     PERFORM C025-XREF-TEAMS
002300     .
002310 B000-99.
002320     EXIT.
002330
002340******************************************************************
002350* Ende -- Dateien schliessen, Kennzahlen ausgeben
002360******************************************************************
002370 B090-ENDE SECTION.
002380 B090-00.
002390     IF  PRG-ABBRUCH
002400         DISPLAY ">>> ABBRUCH !!! <<< aus ", K-MODUL
002410         EXIT SECTION
002420     END-IF
002430
002440     CLOSE TEAM-FILE
002450     CLOSE ROTP-FILE
002460
002470     DISPLAY "SCHICHTPLAN-KENNZAHLEN (", K-MODUL, ")"
002480
002490     IF  TOTALS-GUELTIG
002500         MOVE C9-ROTATION-DURATION-TOTAL TO D-NUM9
002510         DISPLAY "  ROTATION-DURATION-TOTAL (Tage)....: ", D-NUM9
002520         MOVE C9-WORKING-TIME-TOTAL      TO D-NUM9
002530         DISPLAY "  WORKING-TIME-TOTAL (Minuten)......: ", D-NUM9
002540         MOVE C9-ROTATION-DAYS           TO D-NUM9
002550         DISPLAY "  ROTATION-DAYS (1. Team)...........: ", D-NUM9
002560     ELSE
002570         DISPLAY "  -- keine Teams geladen, Kennzahlen UNDEFINIERT --"
002580     END-IF
002590
002600     DISPLAY ">>> ", K-MODUL, " >> OK <<< "
002610     .
002620 B090-99.
002630     EXIT.
002640
002650******************************************************************
002660* Verarbeitung -- die drei Kennzahlen ermitteln
002670******************************************************************
002680 B100-VERARBEITUNG SECTION.
002690 B100-00.
002700     PERFORM D900-CLASSIFY-BREAK
002710
002720     IF  TM-COUNT = ZERO
002730         SET TOTALS-UNDEFINIERT TO TRUE
002740         EXIT SECTION
002750     END-IF
002760
002770     SET TOTALS-GUELTIG TO TRUE
002780     MOVE ZERO TO C9-ROTATION-DURATION-TOTAL
002790     MOVE ZERO TO C9-WORKING-TIME-TOTAL
002800
002810     PERFORM D300-ROTATION-DURATION
002820     PERFORM D400-WORKING-TIME
002830     PERFORM D500-ROTATION-DAYS
002840     .
002850 B100-99.
002860     EXIT.
002870
002880******************************************************************
002890* D300 -- ROTATION-DURATION-TOTAL: Summe der Rotationslaenge (Tage)
002900* je Team, in Einleseordnung (Fachregel 8). Ein Team ohne aufge-
002910* loeste ROTATION-ID (TM-ROT-INDEX = 0) traegt 0 Tage bei.
002920******************************************************************
002930 D300-ROTATION-DURATION SECTION.
002940 D300-00.
002950     MOVE 1 TO C4-I1
002960
002970     PERFORM D310-ONE-TEAM-DURATION
002980        UNTIL C4-I1 > TM-COUNT
002990     .
003000 D300-99.
003010     EXIT.
003020
003030 D310-ONE-TEAM-DURATION SECTION.
003040 D310-00.
003050     MOVE TM-ROT-INDEX(C4-I1) TO C4-ROT-IDX
003060     IF  C4-ROT-IDX NOT = ZERO
003070         ADD ROT-PERIOD-COUNT(C4-ROT-IDX) TO C9-ROTATION-DURATION-TOTAL
003080     END-IF
003090     ADD 1 TO C4-I1
003100     .
003110 D310-99.
003120     EXIT.
003130
003140******************************************************************
003150* D400 -- WORKING-TIME-TOTAL: Summe der Arbeitszeit (Minuten) je
003160* Team, in Einleseordnung. Je Team wird die volle Periodenliste der
003170* zugehoerigen Rotation erneut durchlaufen (Fachkonzept sieht keine
003180* Zwischenspeicherung pro Rotation vor, auch bei Mehrfachnutzung
003190* einer Rotation durch mehrere Teams).
003200******************************************************************
003210 D400-WORKING-TIME SECTION.
003220 D400-00.
003230     MOVE 1 TO C4-I1
003240
003250     PERFORM D410-ONE-TEAM-WORKING-TIME
003260        UNTIL C4-I1 > TM-COUNT
003270     .
003280 D400-99.
003290     EXIT.
003300
003310 D410-ONE-TEAM-WORKING-TIME SECTION.
003320 D410-00.
003330     MOVE TM-ROT-INDEX(C4-I1) TO C4-ROT-IDX
003340     MOVE ZERO                TO C9-TEAM-WORKING-TIME
003350
003360     IF  C4-ROT-IDX NOT = ZERO
003370         MOVE 1 TO C4-PER-IDX
003380         PERFORM D411-ONE-PERIOD
003390            UNTIL C4-PER-IDX > ROT-PERIOD-COUNT(C4-ROT-IDX)
003400     END-IF
003410
003420     ADD C9-TEAM-WORKING-TIME TO C9-WORKING-TIME-TOTAL
003430     ADD 1 TO C4-I1
003440     .
003450 D410-99.
003460     EXIT.
003470
003480 D411-ONE-PERIOD SECTION.
003490 D411-00.
003500*    ---> Fachregel 3: nur arbeitende Perioden zaehlen zur
003510*         Arbeitszeit; Pausen zaehlen per Definition IMMER, sind
003520*         hier aber nicht als eigene Dateisaetze abgelegt (s. D900)
003530     IF  RP-IS-WORKING(C4-ROT-IDX, C4-PER-IDX) = "Y"
003540         ADD RP-DURATION-MINUTES(C4-ROT-IDX, C4-PER-IDX)
003550                                             TO C9-TEAM-WORKING-TIME
003560     END-IF
003570     ADD 1 TO C4-PER-IDX
003580     .
003590 D411-99.
003600     EXIT.
003610
003620******************************************************************
003630* D500 -- ROTATION-DAYS: Rotationslaenge des ERSTEN Teams (laut
003640* Fachregel haben alle Teams dieselbe Rotationslaenge)
003650******************************************************************
003660 D500-ROTATION-DAYS SECTION.
003670 D500-00.
003680     MOVE ZERO TO C9-ROTATION-DAYS
003690     MOVE TM-ROT-INDEX(1) TO C4-ROT-IDX
003700     IF  C4-ROT-IDX NOT = ZERO
003710         MOVE ROT-PERIOD-COUNT(C4-ROT-IDX) TO C9-ROTATION-DAYS
003720     END-IF
003730     .
003740 D500-99.
003750     EXIT.
003760
003770******************************************************************
003780* D900 -- Pausen-Klassifizierung (Fachregel 3, Sonderfall Pause)
003790*
003800* BREAK-WORK ist keine Datei -- eine Pause wird nie eingelesen,
003810* sondern nur hier als feste Mustersicht aufgebaut, um zu zeigen,
003820* dass BRK-IS-WORKING unbedingt auf "Y" steht. Es gibt dafuer KEINE
003830* bedingte Logik (s. WSRBRKC) -- eine Pause zaehlt immer zur
003840* Arbeitszeit, unabhaengig von allen anderen Feldern.
003850******************************************************************
003860 D900-CLASSIFY-BREAK SECTION.
003870 D900-00.
003880     MOVE "LUNCH"        TO BRK-NAME
003890     MOVE SPACES         TO BRK-DESCRIPTION
003900     MOVE 1200           TO BRK-START-TIME
003910     MOVE 30             TO BRK-DURATION-MINUTES
003920     SET  BRK-WORKING    TO TRUE
003930     .
003940 D900-99.
003950     EXIT.
003960
003970******************************************************************
003980* Initialisierung von Feldern und Strukturen
003990******************************************************************
004000 C000-INIT SECTION.
004010 C000-00.
004020     INITIALIZE SCHALTER
004030     MOVE ZERO   TO TM-COUNT
004040     MOVE ZERO   TO ROT-COUNT
004050     SET  TOTALS-UNDEFINIERT TO TRUE
004060     .
004070 C000-99.
004080     EXIT.
004090
004100******************************************************************
004110* C010 -- TEAM-FILE vollstaendig in TEAM-TABLE laden
004120******************************************************************
004130 C010-LOAD-TEAMS SECTION.
004140 C010-00.
004150     MOVE "00" TO FILE-STATUS
004160     READ TEAM-FILE AT END SET FILE-EOF TO TRUE END-READ
004170
004180     PERFORM C011-TEAM-LOAD-ONE
004190        UNTIL FILE-EOF OR TM-COUNT >= MAX-TEAMS
004200     .
004210 C010-99.
004220     EXIT.
004230
004240 C011-TEAM-LOAD-ONE SECTION.
004250 C011-00.
004260     ADD 1 TO TM-COUNT
004270     MOVE TEAM-NAME                  OF TEAM-FILE-RECORD
004280                                      TO TM-NAME(TM-COUNT)
004290     MOVE TEAM-DESCRIPTION           OF TEAM-FILE-RECORD
004300                                      TO TM-DESCRIPTION(TM-COUNT)
004310     MOVE TEAM-ROTATION-START-DATE   OF TEAM-FILE-RECORD
004320                                      TO TM-ROTATION-START-DATE(TM-COUNT)
004330     MOVE TEAM-ROTATION-ID           OF TEAM-FILE-RECORD
004340                                      TO TM-ROTATION-ID(TM-COUNT)
004350     MOVE ZERO                       TO TM-ROT-INDEX(TM-COUNT)
004360
004370     READ TEAM-FILE AT END SET FILE-EOF TO TRUE END-READ
004380     .
004390 C011-99.
004400     EXIT.
004410
004420******************************************************************
004430* C020 -- ROTP-FILE in ROTATION-TABLE laden (s. WSRRPT0O, C020)
004440******************************************************************
004450 C020-LOAD-ROTATIONS SECTION.
004460 C020-00.
004470     MOVE "00"    TO FILE-STATUS
004480     MOVE SPACES  TO W-LAST-ROTATION-ID
004490     READ ROTP-FILE AT END SET FILE-EOF TO TRUE END-READ
004500
004510     PERFORM C021-ROTP-LOAD-ONE
004520        UNTIL FILE-EOF OR ROT-COUNT > MAX-ROTATIONS
004530     .
004540 C020-99.
004550     EXIT.
004560
004570 C021-ROTP-LOAD-ONE SECTION.
004580 C021-00.
004590     IF  ROTATION-ID OF ROTP-FILE-RECORD NOT = W-LAST-ROTATION-ID
004600         ADD 1 TO ROT-COUNT
004610         IF  ROT-COUNT > MAX-ROTATIONS
004620             EXIT SECTION
004630         END-IF
004640         MOVE ROTATION-ID OF ROTP-FILE-RECORD TO ROT-ID(ROT-COUNT)
004650         MOVE ZERO                            TO ROT-PERIOD-COUNT(ROT-COUNT)
004660         MOVE ROTATION-ID OF ROTP-FILE-RECORD TO W-LAST-ROTATION-ID
004670     END-IF
004680
004690     COMPUTE C4-PER-IDX =
004700             PERIOD-SEQUENCE-NO OF ROTP-FILE-RECORD + 1
004710
004720     IF  C4-PER-IDX <= MAX-PERIODS-PER-ROTATION
004730         MOVE PERIOD-SHIFT-NAME OF ROTP-FILE-RECORD
004740                         TO RP-SHIFT-NAME(ROT-COUNT, C4-PER-IDX)
004750         MOVE PERIOD-IS-WORKING OF ROTP-FILE-RECORD
004760                         TO RP-IS-WORKING(ROT-COUNT, C4-PER-IDX)
004770         MOVE PERIOD-START-TIME OF ROTP-FILE-RECORD
004780                         TO RP-START-TIME(ROT-COUNT, C4-PER-IDX)
004790         MOVE PERIOD-DURATION-MINUTES OF ROTP-FILE-RECORD
004800                         TO RP-DURATION-MINUTES(ROT-COUNT, C4-PER-IDX)
004810
004820         IF  C4-PER-IDX > ROT-PERIOD-COUNT(ROT-COUNT)
004830             MOVE C4-PER-IDX TO ROT-PERIOD-COUNT(ROT-COUNT)
004840         END-IF
004850     END-IF
004860
004870     READ ROTP-FILE AT END SET FILE-EOF TO TRUE END-READ
004880     .
004890 C021-99.
004900     EXIT.
004910
004920******************************************************************
004930* C025 -- Je Team die ROTATION-ID gegen ROTATION-TABLE abgleichen
004940* (s. WSRRPT0O, C025)
004950******************************************************************
004960 C025-XREF-TEAMS SECTION.
004970 C025-00.
004980     MOVE 1 TO C4-I1
004990
005000     PERFORM C026-XREF-ONE-TEAM
005010        UNTIL C4-I1 > TM-COUNT
005020     .
005030 C025-99.
005040     EXIT.
005050
005060 C026-XREF-ONE-TEAM SECTION.
005070 C026-00.
005080     MOVE ZERO TO TM-ROT-INDEX(C4-I1)
005090     MOVE 1    TO C4-I2
005100
005110     PERFORM C027-XREF-SCAN
005120        UNTIL C4-I2 > ROT-COUNT OR TM-ROT-INDEX(C4-I1) NOT = ZERO
005130
005140     ADD 1 TO C4-I1
005150     .
005160 C026-99.
005170     EXIT.
005180
005190 C027-XREF-SCAN SECTION.
005200 C027-00.
005210     IF  ROT-ID(C4-I2) = TM-ROTATION-ID(C4-I1)
005220         MOVE C4-I2 TO TM-ROT-INDEX(C4-I1)
005230     END-IF
005240     ADD 1 TO C4-I2
005250     .
005260 C027-99.
005270     EXIT.
005280
005290******************************************************************
005300* F100 -- Eingabedateien oeffnen
005310******************************************************************
005320 F100-OPEN-FILES SECTION.
005330 F100-00.
005340     PERFORM F110-OPEN-TEAM
005350     IF  PRG-ABBRUCH
005360         EXIT SECTION
005370     END-IF
005380
005390     PERFORM F120-OPEN-ROTP
005400     .
005410 F100-99.
005420     EXIT.
005430
005440 F110-OPEN-TEAM SECTION.
005450 F110-00.
005460     OPEN INPUT TEAM-FILE
005470     IF  FILE-NOK
005480         DISPLAY "Fehler OPEN TEAMFILE, STATUS=", FILE-STATUS
005490         SET PRG-ABBRUCH TO TRUE
005500     END-IF
005510     .
005520 F110-99.
005530     EXIT.
005540
005550 F120-OPEN-ROTP SECTION.
005560 F120-00.
005570     OPEN INPUT ROTP-FILE
005580     IF  FILE-NOK
005590         DISPLAY "Fehler OPEN ROTPFILE, STATUS=", FILE-STATUS
005600         SET PRG-ABBRUCH TO TRUE
005610     END-IF
005620     .
005630 F120-99.
005640     EXIT.
005650
005660******************************************************************
005670* ENDE Source-Programm
005680******************************************************************
